000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CSSCHED-COB.
000300 AUTHOR. R. CARNEIRO.
000400 INSTALLATION. EMPRESA S/A - CPD.
000500 DATE-WRITTEN. 15/01/1990.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DO CPD.
000800*    EMPRESA S/A
000900* ANALISTA       : R. CARNEIRO
001000* PROGRAMADOR(A) : R. CARNEIRO
001100* FINALIDADE     : 3O PASSO DO JOB DE MONTAGEM DE GRADE HORARIA -
001200*                  LE TMSLOT.DAT, PROFL.DAT, ROOML.DAT E CRSEL.DAT
001300*                  (GERADOS PELOS PASSOS ANTERIORES), ORDENA AS
001400*                  DISCIPLINAS PELA REGRA DE MAIOR DIFICULDADE E
001500*                  TENTA ENCAIXAR CADA UMA EM UMA SALA/HORARIO QUE
001600*                  RESPEITE A DISPONIBILIDADE DE PROFESSOR E SALA,
001700*                  A CAPACIDADE, OS RECURSOS EXIGIDOS E A
001800*                  SEQUENCIA DE HORARIOS CONSECUTIVOS. GRAVA
001900*                  ASSGN.DAT, UNSCHD.DAT E RUNSTAT.DAT PARA O
002000*                  PASSO SEGUINTE (SCHEDRPT).
002100* DATA           : 15/01/1990
002200*
002300* VRS        DATA           DESCRICAO                             R.CARNEI
002400* ---        ----------     --------------------------------------
002500* 1.0        15/01/1990     IMPLANTACAO                           R.CARNEI
002600* 1.1        03/08/1991     SALA DEIXA DE SER ESCOLHIDA PELA
002700*                           ORDEM DO CADASTRO - PASSA A USAR A
002800*                           REGRA DE MENOR SOBRA DE CAPACIDADE    R.CARNEI
002900* 1.2        22/02/1993     CRIADA ROTINA DE JANELA DE HORARIOS
003000*                           CONSECUTIVOS PARA DISCIPLINAS DE
003100*                           CARGA HORARIA > 1 - OS-1890           J.ABRANT
003200* 1.3        17/07/1995     PASSA A IMPEDIR CHOQUE DE PROFESSOR
003300*                           E DE SALA ENTRE DISCIPLINAS JA
003400*                           ENCAIXADAS NA MESMA RODADA - OS-1977  R.CARNEI
003500* 1.4        19/11/1997     INCLUIDO ARQUIVO RUNCFG.DAT (CHAVE
003600*                           SOFT-DURO/TIMEOUT/MAX-ITER) - ANTES
003700*                           OS LIMITES ERAM CONSTANTES NO FONTE   J.ABRANT
003800* 1.5        02/12/1998     AJUSTE ANO 2000 - WS-DATA-EXEC PASSA
003900*                           A GRAVAR O SECULO (WS-SEC-EXEC) NO
004000*                           CABECALHO DO RELATORIO DE EXECUCAO    R.CARNEI
004100* 1.6        25/01/1999     REVISAO P/ CONFORMIDADE COM O ANO 2000
004200*                           NENHUM OUTRO CAMPO DE DATA NO PROGRAMA
004300*                           TESTADO OK                            R.CARNEI
004400* 1.7        09/06/2001     JANELA PREFERIDA PASSA A VALER COMO
004500*                           RESTRICAO DURA QUANDO RUNCFG TRAZ
004600*                           SOFT-DURO = 'S' - OS-2188             J.ABRANT
004700* 1.8        14/03/2004     ESTOURO DE TEMPO/ITERACOES PASSA A
004800*                           PRESERVAR O QUE JA FOI ENCAIXADO ATE
004900*                           ALI (SEM DESFAZER A RODADA) - OS-2461 R.CARNEI
005000* 1.9        21/10/2006     CHAIN PARA SCHEDRPT.EXE (ANTES
005100*                           ENCERRAVA O JOB SEM GERAR RELATORIO)  J.ABRANT
005150* 1.10       18/08/2009     REMOVIDO SPECIAL-NAMES C01/TOP-OF-FORM
005160*                           - NENHUMA IMPRESSORA NESTE PASSO DO
005170*                           JOB, CLAUSULA NUNCA FOI REFERENCIADA -
005180*                           OS-2850                                R.CARNEI
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-PC.
005500 OBJECT-COMPUTER. IBM-PC.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT TMSLOT ASSIGN TO DISK
006000                    FILE STATUS WS-STAT-TMSLOT.
006100     SELECT PROFL ASSIGN TO DISK
006200                    FILE STATUS WS-STAT-PROFL.
006300     SELECT ROOML ASSIGN TO DISK
006400                    FILE STATUS WS-STAT-ROOML.
006500     SELECT CRSEL ASSIGN TO DISK
006600                    FILE STATUS WS-STAT-CRSEL.
006700     SELECT RUNCFG ASSIGN TO DISK
006800                    ORGANIZATION LINE SEQUENTIAL
006900                    FILE STATUS WS-STAT-RUNCFG.
007000     SELECT ASSGN ASSIGN TO DISK
007100                    FILE STATUS WS-STAT-ASSGN.
007200     SELECT UNSCHD ASSIGN TO DISK
007300                    FILE STATUS WS-STAT-UNSCHD.
007400     SELECT RUNSTAT ASSIGN TO DISK
007500                    FILE STATUS WS-STAT-RUNSTAT.
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  TMSLOT
007900     LABEL RECORD STANDARD
008000     VALUE OF FILE-ID 'tmslot.dat'
008100     RECORD CONTAINS 30 CHARACTERS.
008200 01  REG-SLOT.
008300     05  CHAVE-SLOT.
008400         10  COD-SLOT              PIC 9(04).
008500     05  DIA-SLOT                  PIC X(09).
008600     05  INI-SLOT                  PIC 9(04).
008700     05  FIM-SLOT                  PIC 9(04).
008800     05  FILLER                    PIC X(09).
008900*
009000 FD  PROFL
009100     LABEL RECORD STANDARD
009200     VALUE OF FILE-ID 'profl.dat'
009300     RECORD CONTAINS 160 CHARACTERS.
009400 01  REG-PROF.
009500     05  CHAVE-PROF.
009600         10  COD-PROF              PIC X(10).
009700     05  NOME-PROF                 PIC X(60).
009800     05  CARGA-PROF                PIC 9(04).
009900     05  QTD-INDISP-PROF           PIC 9(02).
010000     05  SLOT-INDISP-PROF OCCURS 20 TIMES
010100                                    PIC 9(04).
010200     05  FILLER                    PIC X(04).
010300*
010400 FD  ROOML
010500     LABEL RECORD STANDARD
010600     VALUE OF FILE-ID 'rooml.dat'
010700     RECORD CONTAINS 360 CHARACTERS.
010800 01  REG-SALA.
010900     05  CHAVE-SALA.
011000         10  COD-SALA              PIC X(10).
011100     05  NOME-SALA                 PIC X(60).
011200     05  CAPAC-SALA                PIC 9(05).
011300     05  QTD-FEAT-SALA             PIC 9(02).
011400     05  FEAT-SALA OCCURS 10 TIMES PIC X(20).
011500     05  QTD-INDISP-SALA           PIC 9(02).
011600     05  SLOT-INDISP-SALA OCCURS 20 TIMES
011700                                    PIC 9(04).
011800     05  FILLER                    PIC X(01).
011900*
012000 FD  CRSEL
012100     LABEL RECORD STANDARD
012200     VALUE OF FILE-ID 'crsel.dat'
012300     RECORD CONTAINS 340 CHARACTERS.
012400 01  REG-CRSE.
012500     05  CHAVE-CRSE.
012600         10  COD-CRSE              PIC X(10).
012700     05  NOME-CRSE                 PIC X(60).
012800     05  DURAC-CRSE                PIC 9(02).
012900     05  MATRIC-CRSE               PIC 9(05).
013000     05  COD-PROF-CRSE             PIC X(10).
013100     05  QTD-FEAT-CRSE             PIC 9(02).
013200     05  FEAT-CRSE OCCURS 10 TIMES PIC X(20).
013300     05  QTD-PREF-CRSE             PIC 9(02).
013400     05  SLOT-PREF-CRSE OCCURS 10 TIMES
013500                                    PIC 9(04).
013600     05  FILLER                    PIC X(09).
013700*
013800 FD  RUNCFG
013900     LABEL RECORD STANDARD
014000     VALUE OF FILE-ID 'runcfg.dat'.
014100 01  REG-RUNCFG.
014200     05  IND-SOFT-DURO-CFG         PIC X(01).
014300     05  TIMEOUT-SEG-CFG           PIC 9(05).
014400     05  MAX-ITER-CFG              PIC 9(07).
014500     05  SEED-CFG                  PIC 9(09).
014600     05  FILLER                    PIC X(08).
014700*
014800 FD  ASSGN
014900     LABEL RECORD STANDARD
015000     VALUE OF FILE-ID 'assgn.dat'
015100     RECORD CONTAINS 340 CHARACTERS.
015200 01  REG-ASSIGN.
015300     05  CHAVE-ASSIGN.
015400         10  COD-CRSE-ASG          PIC X(10).
015500     05  NOME-CRSE-ASG             PIC X(60).
015600     05  COD-SALA-ASG              PIC X(10).
015700     05  NOME-SALA-ASG             PIC X(60).
015800     05  COD-PROF-ASG              PIC X(10).
015900     05  DIA-ASG                   PIC X(09).
016000     05  INI-ASG                   PIC 9(04).
016100     05  QTD-SLOT-ASG              PIC 9(02).
016200     05  SLOT-ASG OCCURS 8 TIMES.
016300         10  COD-SLOT-ASG          PIC 9(04).
016400         10  DIA-SLOT-ASG          PIC X(09).
016500         10  INI-SLOT-ASG          PIC 9(04).
016600         10  FIM-SLOT-ASG          PIC 9(04).
016650     05  PRIM-SLOT-ASG             PIC 9(04).
016700     05  FILLER                    PIC X(03).
016800*
016900 FD  UNSCHD
017000     LABEL RECORD STANDARD
017100     VALUE OF FILE-ID 'unschd.dat'
017200     RECORD CONTAINS 100 CHARACTERS.
017300 01  REG-UNSCHD.
017400     05  CHAVE-UNSCHD.
017500         10  COD-CRSE-UNS          PIC X(10).
017600     05  MSG-UNS                   PIC X(80).
017700     05  FILLER                    PIC X(10).
017800*
017900 FD  RUNSTAT
018000     LABEL RECORD STANDARD
018100     VALUE OF FILE-ID 'runstat.dat'
018200     RECORD CONTAINS 80 CHARACTERS.
018300 01  REG-RUNSTAT.
018400     05  IND-SUCESSO-STAT          PIC X(01).
018500     05  QTD-CRSE-TOTAL-STAT       PIC 9(03).
018600     05  QTD-CRSE-ESCALON-STAT     PIC 9(03).
018700     05  QTD-CRSE-NAO-ESC-STAT     PIC 9(03).
018800     05  TEMPO-SEG-TOTAL-STAT      PIC 9(07).
018900     05  MSG-ABORTO-STAT           PIC X(60).
019000     05  FILLER                    PIC X(03).
019100 WORKING-STORAGE SECTION.
019200 01  WS-STAT-TMSLOT                PIC X(02) VALUE SPACES.
019300 01  WS-STAT-PROFL                 PIC X(02) VALUE SPACES.
019400 01  WS-STAT-ROOML                 PIC X(02) VALUE SPACES.
019500 01  WS-STAT-CRSEL                 PIC X(02) VALUE SPACES.
019600 01  WS-STAT-RUNCFG                PIC X(02) VALUE SPACES.
019700 01  WS-STAT-ASSGN                 PIC X(02) VALUE SPACES.
019800 01  WS-STAT-UNSCHD                PIC X(02) VALUE SPACES.
019900 01  WS-STAT-RUNSTAT                PIC X(02) VALUE SPACES.
020000 01  WS-MSG-ERRO                   PIC X(80) VALUE SPACES.
020100*
020200* TABELAS EM MEMORIA CARREGADAS DOS ARQUIVOS DO PASSO ANTERIOR
020300*
020400 01  WS-QTD-TAB-SLOT               PIC 9(02) COMP VALUE ZERO.
020500 01  WS-TAB-SLOT.
020600     05  WS-SLOT-TB OCCURS 60 TIMES.
020700         10  COD-SLOT-TB           PIC 9(04).
020800         10  DIA-SLOT-TB           PIC X(09).
020900         10  INI-SLOT-TB           PIC 9(04).
021000         10  FIM-SLOT-TB           PIC 9(04).
021100*
021200 01  WS-QTD-TAB-PROF               PIC 9(02) COMP VALUE ZERO.
021300 01  WS-TAB-PROF.
021400     05  WS-PROF-TB OCCURS 40 TIMES.
021500         10  COD-PROF-TB           PIC X(10).
021600         10  NOME-PROF-TB          PIC X(60).
021700         10  QTD-INDISP-PROF-TB    PIC 9(02).
021800         10  SLOT-INDISP-PROF-TB OCCURS 20 TIMES
021900                                    PIC 9(04).
022000*
022100 01  WS-QTD-TAB-SALA               PIC 9(02) COMP VALUE ZERO.
022200 01  WS-TAB-SALA.
022300     05  WS-SALA-TB OCCURS 20 TIMES.
022400         10  COD-SALA-TB           PIC X(10).
022500         10  NOME-SALA-TB          PIC X(60).
022600         10  CAPAC-SALA-TB         PIC 9(05).
022700         10  QTD-FEAT-SALA-TB      PIC 9(02).
022800         10  FEAT-SALA-TB OCCURS 10 TIMES
022900                                    PIC X(20).
023000         10  QTD-INDISP-SALA-TB    PIC 9(02).
023100         10  SLOT-INDISP-SALA-TB OCCURS 20 TIMES
023200                                    PIC 9(04).
023300*
023400 01  WS-QTD-TAB-CRSE               PIC 9(02) COMP VALUE ZERO.
023500 01  WS-TAB-CRSE.
023600     05  WS-CRSE-TB OCCURS 40 TIMES.
023700         10  COD-CRSE-TB           PIC X(10).
023800         10  NOME-CRSE-TB          PIC X(60).
023900         10  DURAC-CRSE-TB         PIC 9(02).
024000         10  MATRIC-CRSE-TB        PIC 9(05).
024100         10  COD-PROF-CRSE-TB      PIC X(10).
024200         10  QTD-FEAT-CRSE-TB      PIC 9(02).
024300         10  FEAT-CRSE-TB OCCURS 10 TIMES
024400                                    PIC X(20).
024500         10  QTD-PREF-CRSE-TB      PIC 9(02).
024600         10  SLOT-PREF-CRSE-TB OCCURS 10 TIMES
024700                                    PIC 9(04).
024800*
024900* ORDEM NATURAL DOS HORARIOS (DIA/INICIO/CODIGO) - CALCULADA
025000* UMA SO VEZ NA CARGA, POIS NAO DEPENDE DA DISCIPLINA
025100*
025200 01  WS-ORDEM-SLOT-NAT OCCURS 60 TIMES
025300                        PIC 9(02) COMP VALUE ZERO.
025400*
025500* ORDEM POR PREFERENCIA - RECALCULADA A CADA DISCIPLINA
025600*
025700 01  WS-ORDEM-SLOT-PREF OCCURS 60 TIMES
025800                         PIC 9(02) COMP VALUE ZERO.
025900*
026000* LISTA DE DISCIPLINAS NA ORDEM DE MAIOR DIFICULDADE PRIMEIRO
026100*
026200 01  WS-ORDEM-CRSE OCCURS 40 TIMES
026300                    PIC 9(02) COMP VALUE ZERO.
026400*
026500* ENCAIXES JA CONFIRMADOS NA RODADA ATUAL (PARA TESTE DE
026600* CHOQUE DE PROFESSOR/SALA ENTRE DISCIPLINAS JA COLOCADAS)
026700*
026800 01  WS-QTD-ASSIGN                 PIC 9(02) COMP VALUE ZERO.
026900 01  WS-TAB-ASSIGN.
027000     05  WS-ASSIGN-TB OCCURS 40 TIMES.
027100         10  COD-CRSE-ASG-TB       PIC X(10).
027200         10  COD-SALA-ASG-TB       PIC X(10).
027300         10  COD-PROF-ASG-TB       PIC X(10).
027400         10  QTD-SLOT-ASG-TB       PIC 9(02) COMP.
027500         10  SLOT-ASG-TB OCCURS 8 TIMES
027600                                    PIC 9(02) COMP.
027700*
027800* CANDIDATOS DA DISCIPLINA CORRENTE (RECALCULADOS A CADA
027900* DISCIPLINA - NAO SAO GUARDADOS PARA AS DEMAIS)
028000*
028100 01  WS-QTD-CAND-SALA              PIC 9(02) COMP VALUE ZERO.
028200 01  WS-CAND-SALA OCCURS 20 TIMES  PIC 9(02) COMP VALUE ZERO.
028300 01  WS-QTD-CAND-JAN               PIC 9(02) COMP VALUE ZERO.
028400 01  WS-CAND-JAN-QTD OCCURS 60 TIMES
028500                      PIC 9(02) COMP VALUE ZERO.
028600 01  WS-CAND-JAN-SLOT.
028700     05  WS-CAND-JAN-LIN OCCURS 60 TIMES.
028800         10  WS-CAND-JAN-COL OCCURS 8 TIMES
028900                             PIC 9(02) COMP VALUE ZERO.
029000*
029100* PONTEIROS/CONTADORES DE TRABALHO
029200*
029300 01  WS-IDX-ORDEM                  PIC 9(02) COMP VALUE ZERO.
029400 01  WS-PTR-CRSE                   PIC 9(02) COMP VALUE ZERO.
029500 01  WS-PTR-PROF                   PIC 9(02) COMP VALUE ZERO.
029600 01  WS-PTR-SALA                   PIC 9(02) COMP VALUE ZERO.
029700 01  WS-IDX-CAND-SALA              PIC 9(02) COMP VALUE ZERO.
029800 01  WS-IDX-CAND-JAN               PIC 9(02) COMP VALUE ZERO.
029900 01  WS-IDX-SLOT-JAN               PIC 9(02) COMP VALUE ZERO.
030000 01  WS-I                          PIC 9(02) COMP VALUE ZERO.
030100 01  WS-J                          PIC 9(02) COMP VALUE ZERO.
030200 01  WS-J-INI                      PIC 9(02) COMP VALUE ZERO.
030300 01  WS-K                          PIC 9(02) COMP VALUE ZERO.
030400 01  WS-IDX-MAIOR                  PIC 9(02) COMP VALUE ZERO.
030500 01  WS-TEMP-IDX                   PIC 9(02) COMP VALUE ZERO.
030600 01  WS-CONT-ITER                  PIC 9(07) COMP VALUE ZERO.
030700 01  WS-FIT-SALA                   PIC 9(05) COMP VALUE ZERO.
030800 01  WS-FIT-MAIOR                  PIC 9(05) COMP VALUE ZERO.
030900 01  WS-IDX-PREF                   PIC 9(02) COMP VALUE ZERO.
031000 01  WS-IDX-NAT                    PIC 9(02) COMP VALUE ZERO.
031100 01  WS-IDX-NAT-A                  PIC 9(02) COMP VALUE ZERO.
031200 01  WS-IDX-NAT-B                  PIC 9(02) COMP VALUE ZERO.
031300 01  WS-IDX-A                      PIC 9(02) COMP VALUE ZERO.
031400 01  WS-IDX-B                      PIC 9(02) COMP VALUE ZERO.
031500 01  WS-QTD-PARTE-1                PIC 9(02) COMP VALUE ZERO.
031600 01  WS-QTD-CRSE                   PIC 9(02) COMP VALUE ZERO.
031700 01  WS-LIMITE-JAN                 PIC 9(02) COMP VALUE ZERO.
031800 01  WS-M                          PIC 9(02) COMP VALUE ZERO.
031900 01  WS-N                          PIC 9(02) COMP VALUE ZERO.
032000*
032100* CHAVES DE BUSCA
032200*
032300 01  WS-PROF-PROCURADO             PIC X(10) VALUE SPACES.
032400 01  WS-SLOT-PROCURADO             PIC 9(04) VALUE ZERO.
032500 01  WS-FEAT-PROCURADA             PIC X(20) VALUE SPACES.
032600*
032700* CHAVES DE RUNCFG, JA DECOMPOSTAS NA CARGA
032800*
032900 01  WS-SOFT-COMO-DURO             PIC X(01) VALUE 'N'.
033000 01  WS-TIMEOUT-SEG                PIC 9(05) VALUE 60.
033100 01  WS-MAX-ITER                   PIC 9(07) VALUE 10000.
033200*
033300* RELOGIO DO JOB (PARA O TESTE DE TIMEOUT) - ASSUME QUE O
033400* PASSO NAO ATRAVESSA A MEIA-NOITE, COMO DE COSTUME NOS
033500* JOBS NOTURNOS DESTE CPD
033600*
033700 01  WS-HORA-INICIO                PIC 9(08) VALUE ZERO.
033800 01  WS-HORA-INICIO-R REDEFINES WS-HORA-INICIO.
033900     05  WS-HI-HH                  PIC 9(02).
034000     05  WS-HI-MM                  PIC 9(02).
034100     05  WS-HI-SS                  PIC 9(02).
034200     05  WS-HI-CC                  PIC 9(02).
034300 01  WS-HORA-ATUAL                 PIC 9(08) VALUE ZERO.
034400 01  WS-HORA-ATUAL-R REDEFINES WS-HORA-ATUAL.
034500     05  WS-HA-HH                  PIC 9(02).
034600     05  WS-HA-MM                  PIC 9(02).
034700     05  WS-HA-SS                  PIC 9(02).
034800     05  WS-HA-CC                  PIC 9(02).
034900 01  WS-SEG-INICIO                 PIC 9(07) COMP VALUE ZERO.
035000 01  WS-SEG-ATUAL                  PIC 9(07) COMP VALUE ZERO.
035100 01  WS-SEG-DECORRIDO              PIC 9(07) COMP VALUE ZERO.
035200*
035300* DATA DE EXECUCAO (CABECALHO DO RELATORIO)
035400*
035500 01  WS-DATA-EXEC                  PIC 9(06) VALUE ZERO.
035600 01  WS-DATA-EXEC-R REDEFINES WS-DATA-EXEC.
035700     05  WS-ANO-EXEC                PIC 9(02).
035800     05  WS-MES-EXEC                PIC 9(02).
035900     05  WS-DIA-EXEC                PIC 9(02).
036000 01  WS-SEC-EXEC                   PIC 9(02) VALUE ZERO.
036100 01  WS-DATA-EXEC-COMPL            PIC 9(08) VALUE ZERO.
036200*
036300* CHAVES/INDICADORES 88
036400*
036500 01  WS-IND-EOF-TMSLOT              PIC X(01) VALUE 'N'.
036600     88  EOF-TMSLOT                 VALUE 'S'.
036700 01  WS-IND-EOF-PROFL                PIC X(01) VALUE 'N'.
036800     88  EOF-PROFL                   VALUE 'S'.
036900 01  WS-IND-EOF-ROOML                PIC X(01) VALUE 'N'.
037000     88  EOF-ROOML                   VALUE 'S'.
037100 01  WS-IND-EOF-CRSEL                PIC X(01) VALUE 'N'.
037200     88  EOF-CRSEL                   VALUE 'S'.
037300 01  WS-IND-PROF-ACHADO              PIC X(01) VALUE 'N'.
037400     88  PROF-ACHADO                 VALUE 'S'.
037500 01  WS-IND-ACHOU                    PIC X(01) VALUE 'N'.
037600     88  ACHOU-CANDIDATO              VALUE 'S'.
037700 01  WS-IND-JANELA-VALIDA            PIC X(01) VALUE 'N'.
037800     88  JANELA-VALIDA                VALUE 'S'.
037900 01  WS-IND-TEM-FEAT                 PIC X(01) VALUE 'N'.
038000     88  TEM-TODAS-FEAT               VALUE 'S'.
038100 01  WS-IND-SOBREPOE                 PIC X(01) VALUE 'N'.
038200     88  HA-SOBREPOSICAO              VALUE 'S'.
038300 01  WS-IND-CONSEC                   PIC X(01) VALUE 'N'.
038400     88  SAO-CONSECUTIVOS             VALUE 'S'.
038500 01  WS-IND-NO-PREF                  PIC X(01) VALUE 'N'.
038600     88  SLOT-NAO-E-PREFERIDO         VALUE 'S'.
038700 01  WS-IND-ABORTADO                 PIC X(01) VALUE 'N'.
038800     88  WS-ABORTADO                  VALUE 'S'.
038900 01  WS-IND-FEAT-ACHADA               PIC X(01) VALUE 'N'.
039000     88  FEAT-ACHADA                  VALUE 'S'.
039100 01  WS-IND-JAN-OK                    PIC X(01) VALUE 'N'.
039200 PROCEDURE DIVISION.
039300 0000-INICIO.
039400     ACCEPT WS-DATA-EXEC FROM DATE.
039500     IF WS-ANO-EXEC < 50
039600        MOVE 20 TO WS-SEC-EXEC
039700     ELSE
039800        MOVE 19 TO WS-SEC-EXEC
039900     END-IF.
040000     PERFORM 0100-ABRIR-ARQUIVOS THRU 0100-ABRIR-ARQUIVOS-EXIT.
040100     PERFORM 0150-LE-RUNCFG THRU 0150-LE-RUNCFG-EXIT.
040200     PERFORM 0200-CARREGA-TAB-SLOT
040300             THRU 0200-CARREGA-TAB-SLOT-EXIT.
040400     PERFORM 0250-ORDENA-SLOT-NAT THRU 0250-ORDENA-SLOT-NAT-EXIT.
040500     PERFORM 0300-CARREGA-TAB-PROF
040600             THRU 0300-CARREGA-TAB-PROF-EXIT.
040700     PERFORM 0400-CARREGA-TAB-SALA
040800             THRU 0400-CARREGA-TAB-SALA-EXIT.
040900     PERFORM 0500-CARREGA-TAB-CRSE
041000             THRU 0500-CARREGA-TAB-CRSE-EXIT.
041100     ACCEPT WS-HORA-INICIO FROM TIME.
041200     COMPUTE WS-SEG-INICIO =
041300             WS-HI-HH * 3600 + WS-HI-MM * 60 + WS-HI-SS.
041400     PERFORM 2000-ORDENA-CRSE THRU 2000-ORDENA-CRSE-EXIT.
041500     PERFORM 3000-ESCALONA THRU 3900-SAI.
041600     PERFORM 0950-ENCERRA THRU 0950-ENCERRA-EXIT.
041700     STOP RUN.
041800*
041900 0100-ABRIR-ARQUIVOS.
042000     OPEN INPUT TMSLOT.
042100     OPEN INPUT PROFL.
042200     OPEN INPUT ROOML.
042300     OPEN INPUT CRSEL.
042400     OPEN INPUT RUNCFG.
042500     OPEN OUTPUT ASSGN.
042600     OPEN OUTPUT UNSCHD.
042700     OPEN OUTPUT RUNSTAT.
042800     IF WS-STAT-TMSLOT NOT = '00' OR WS-STAT-PROFL NOT = '00'
042900        OR WS-STAT-ROOML NOT = '00' OR WS-STAT-CRSEL NOT = '00'
043000        OR WS-STAT-RUNCFG NOT = '00' OR WS-STAT-ASSGN NOT = '00'
043100        OR WS-STAT-UNSCHD NOT = '00' OR WS-STAT-RUNSTAT NOT = '00'
043200        MOVE 'FALHA NA ABERTURA DE ARQUIVOS DE CSSCHED'
043300                                             TO WS-MSG-ERRO
043400        PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
043500     END-IF.
043600 0100-ABRIR-ARQUIVOS-EXIT.
043700     EXIT.
043800*
043900 0150-LE-RUNCFG.
044000     READ RUNCFG
044100         AT END
044200             MOVE 'N' TO IND-SOFT-DURO-CFG
044300             MOVE 60 TO TIMEOUT-SEG-CFG
044400             MOVE 10000 TO MAX-ITER-CFG
044500     END-READ.
044600     IF WS-STAT-RUNCFG = '00'
044700        MOVE IND-SOFT-DURO-CFG TO WS-SOFT-COMO-DURO
044800        MOVE TIMEOUT-SEG-CFG   TO WS-TIMEOUT-SEG
044900        MOVE MAX-ITER-CFG      TO WS-MAX-ITER
045000     END-IF.
045100 0150-LE-RUNCFG-EXIT.
045200     EXIT.
045300*
045400 0200-CARREGA-TAB-SLOT.
045500     READ TMSLOT AT END MOVE 'S' TO WS-IND-EOF-TMSLOT END-READ.
045600     PERFORM 0210-LOOP-SLOT UNTIL EOF-TMSLOT.
045700     CLOSE TMSLOT.
045800 0200-CARREGA-TAB-SLOT-EXIT.
045900     EXIT.
046000*
046100 0210-LOOP-SLOT.
046200     IF WS-QTD-TAB-SLOT = 60
046300        MOVE 'TMSLOT.DAT - TABELA CHEIA (MAX 60)' TO WS-MSG-ERRO
046400        PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
046500     END-IF.
046600     ADD 1 TO WS-QTD-TAB-SLOT.
046700     MOVE COD-SLOT TO COD-SLOT-TB(WS-QTD-TAB-SLOT).
046800     MOVE DIA-SLOT TO DIA-SLOT-TB(WS-QTD-TAB-SLOT).
046900     MOVE INI-SLOT TO INI-SLOT-TB(WS-QTD-TAB-SLOT).
047000     MOVE FIM-SLOT TO FIM-SLOT-TB(WS-QTD-TAB-SLOT).
047100     READ TMSLOT AT END MOVE 'S' TO WS-IND-EOF-TMSLOT END-READ.
047200*
047300 0250-ORDENA-SLOT-NAT.
047400     PERFORM 0255-INIC-ORDEM-NAT
047500             VARYING WS-I FROM 1 BY 1
047600             UNTIL WS-I > WS-QTD-TAB-SLOT.
047700     PERFORM 0260-SELECIONA-NAT
047800             VARYING WS-I FROM 1 BY 1
047900             UNTIL WS-I > WS-QTD-TAB-SLOT.
048000 0250-ORDENA-SLOT-NAT-EXIT.
048100     EXIT.
048200*
048300 0255-INIC-ORDEM-NAT.
048400     MOVE WS-I TO WS-ORDEM-SLOT-NAT(WS-I).
048500*
048600 0260-SELECIONA-NAT.
048700     MOVE WS-I TO WS-IDX-MAIOR.
048800     COMPUTE WS-J-INI = WS-I + 1.
048900     PERFORM 0265-COMPARA-NAT
049000             VARYING WS-J FROM WS-J-INI BY 1
049100             UNTIL WS-J > WS-QTD-TAB-SLOT.
049200     IF WS-IDX-MAIOR NOT = WS-I
049300        MOVE WS-ORDEM-SLOT-NAT(WS-I)  TO WS-TEMP-IDX
049400        MOVE WS-ORDEM-SLOT-NAT(WS-IDX-MAIOR)
049500                                       TO WS-ORDEM-SLOT-NAT(WS-I)
049600        MOVE WS-TEMP-IDX
049700                         TO WS-ORDEM-SLOT-NAT(WS-IDX-MAIOR)
049800     END-IF.
049900*
050000 0265-COMPARA-NAT.
050100     MOVE WS-ORDEM-SLOT-NAT(WS-J)       TO WS-IDX-A.
050200     MOVE WS-ORDEM-SLOT-NAT(WS-IDX-MAIOR)
050300                                         TO WS-IDX-B.
050400     IF DIA-SLOT-TB(WS-IDX-A) < DIA-SLOT-TB(WS-IDX-B)
050500        MOVE WS-J TO WS-IDX-MAIOR
050600     ELSE
050700        IF DIA-SLOT-TB(WS-IDX-A) = DIA-SLOT-TB(WS-IDX-B)
050800           IF INI-SLOT-TB(WS-IDX-A) < INI-SLOT-TB(WS-IDX-B)
050900              MOVE WS-J TO WS-IDX-MAIOR
051000           ELSE
051100              IF INI-SLOT-TB(WS-IDX-A) = INI-SLOT-TB(WS-IDX-B)
051200                 IF COD-SLOT-TB(WS-IDX-A) < COD-SLOT-TB(WS-IDX-B)
051300                    MOVE WS-J TO WS-IDX-MAIOR
051400                 END-IF
051500              END-IF
051600           END-IF
051700        END-IF
051800     END-IF.
051900*
052000 0300-CARREGA-TAB-PROF.
052100     READ PROFL AT END MOVE 'S' TO WS-IND-EOF-PROFL END-READ.
052200     PERFORM 0310-LOOP-PROF UNTIL EOF-PROFL.
052300 0300-CARREGA-TAB-PROF-EXIT.
052400     EXIT.
052500*
052600 0310-LOOP-PROF.
052700     IF WS-QTD-TAB-PROF = 40
052800        MOVE 'PROFL.DAT - TABELA CHEIA (MAX 40)' TO WS-MSG-ERRO
052900        PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
053000     END-IF.
053100     ADD 1 TO WS-QTD-TAB-PROF.
053200     MOVE COD-PROF         TO COD-PROF-TB(WS-QTD-TAB-PROF).
053300     MOVE NOME-PROF        TO NOME-PROF-TB(WS-QTD-TAB-PROF).
053400     MOVE QTD-INDISP-PROF  TO QTD-INDISP-PROF-TB(WS-QTD-TAB-PROF).
053500     PERFORM 0320-COPIA-INDISP-PROF
053600             VARYING WS-K FROM 1 BY 1
053700             UNTIL WS-K > QTD-INDISP-PROF.
053800     READ PROFL AT END MOVE 'S' TO WS-IND-EOF-PROFL END-READ.
053900*
054000 0320-COPIA-INDISP-PROF.
054100     MOVE SLOT-INDISP-PROF(WS-K)
054200         TO SLOT-INDISP-PROF-TB(WS-QTD-TAB-PROF, WS-K).
054300*
054400 0400-CARREGA-TAB-SALA.
054500     READ ROOML AT END MOVE 'S' TO WS-IND-EOF-ROOML END-READ.
054600     PERFORM 0410-LOOP-SALA UNTIL EOF-ROOML.
054700 0400-CARREGA-TAB-SALA-EXIT.
054800     EXIT.
054900*
055000 0410-LOOP-SALA.
055100     IF WS-QTD-TAB-SALA = 20
055200        MOVE 'ROOML.DAT - TABELA CHEIA (MAX 20)' TO WS-MSG-ERRO
055300        PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
055400     END-IF.
055500     ADD 1 TO WS-QTD-TAB-SALA.
055600     MOVE COD-SALA         TO COD-SALA-TB(WS-QTD-TAB-SALA).
055700     MOVE NOME-SALA        TO NOME-SALA-TB(WS-QTD-TAB-SALA).
055800     MOVE CAPAC-SALA       TO CAPAC-SALA-TB(WS-QTD-TAB-SALA).
055900     MOVE QTD-FEAT-SALA    TO QTD-FEAT-SALA-TB(WS-QTD-TAB-SALA).
056000     PERFORM 0420-COPIA-FEAT-SALA
056100             VARYING WS-K FROM 1 BY 1
056200             UNTIL WS-K > QTD-FEAT-SALA.
056300     MOVE QTD-INDISP-SALA  TO QTD-INDISP-SALA-TB(WS-QTD-TAB-SALA).
056400     PERFORM 0430-COPIA-INDISP-SALA
056500             VARYING WS-K FROM 1 BY 1
056600             UNTIL WS-K > QTD-INDISP-SALA.
056700     READ ROOML AT END MOVE 'S' TO WS-IND-EOF-ROOML END-READ.
056800*
056900 0420-COPIA-FEAT-SALA.
057000     MOVE FEAT-SALA(WS-K)
057100         TO FEAT-SALA-TB(WS-QTD-TAB-SALA, WS-K).
057200*
057300 0430-COPIA-INDISP-SALA.
057400     MOVE SLOT-INDISP-SALA(WS-K)
057500         TO SLOT-INDISP-SALA-TB(WS-QTD-TAB-SALA, WS-K).
057600*
057700 0500-CARREGA-TAB-CRSE.
057800     READ CRSEL AT END MOVE 'S' TO WS-IND-EOF-CRSEL END-READ.
057900     PERFORM 0510-LOOP-CRSE UNTIL EOF-CRSEL.
058000     CLOSE PROFL ROOML CRSEL RUNCFG.
058100 0500-CARREGA-TAB-CRSE-EXIT.
058200     EXIT.
058300*
058400 0510-LOOP-CRSE.
058500     IF WS-QTD-TAB-CRSE = 40
058600        MOVE 'CRSEL.DAT - TABELA CHEIA (MAX 40)' TO WS-MSG-ERRO
058700        PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
058800     END-IF.
058900     ADD 1 TO WS-QTD-TAB-CRSE.
059000     MOVE COD-CRSE         TO COD-CRSE-TB(WS-QTD-TAB-CRSE).
059100     MOVE NOME-CRSE        TO NOME-CRSE-TB(WS-QTD-TAB-CRSE).
059200     MOVE DURAC-CRSE       TO DURAC-CRSE-TB(WS-QTD-TAB-CRSE).
059300     MOVE MATRIC-CRSE      TO MATRIC-CRSE-TB(WS-QTD-TAB-CRSE).
059400     MOVE COD-PROF-CRSE    TO COD-PROF-CRSE-TB(WS-QTD-TAB-CRSE).
059500     MOVE QTD-FEAT-CRSE    TO QTD-FEAT-CRSE-TB(WS-QTD-TAB-CRSE).
059600     PERFORM 0520-COPIA-FEAT-CRSE
059700             VARYING WS-K FROM 1 BY 1
059800             UNTIL WS-K > QTD-FEAT-CRSE.
059900     MOVE QTD-PREF-CRSE    TO QTD-PREF-CRSE-TB(WS-QTD-TAB-CRSE).
060000     PERFORM 0530-COPIA-PREF-CRSE
060100             VARYING WS-K FROM 1 BY 1
060200             UNTIL WS-K > QTD-PREF-CRSE.
060300     READ CRSEL AT END MOVE 'S' TO WS-IND-EOF-CRSEL END-READ.
060400*
060500 0520-COPIA-FEAT-CRSE.
060600     MOVE FEAT-CRSE(WS-K)
060700         TO FEAT-CRSE-TB(WS-QTD-TAB-CRSE, WS-K).
060800*
060900 0530-COPIA-PREF-CRSE.
061000     MOVE SLOT-PREF-CRSE(WS-K)
061100         TO SLOT-PREF-CRSE-TB(WS-QTD-TAB-CRSE, WS-K).
061200*
061300* ORDENACAO DAS DISCIPLINAS PELA REGRA DE MAIOR DIFICULDADE
061400* (MATRICULA DESC, DURACAO DESC, QTDE DE RECURSOS EXIGIDOS
061500* DESC) - ORDENACAO ESTAVEL - CRITERIO DEFINIDO PELA
061600* COORDENACAO ACADEMICA
061700 2000-ORDENA-CRSE.
061800     MOVE WS-QTD-TAB-CRSE TO WS-QTD-CRSE.
061900     PERFORM 2050-INIC-ORDEM-CRSE
062000             VARYING WS-I FROM 1 BY 1
062100             UNTIL WS-I > WS-QTD-CRSE.
062200     PERFORM 2100-SELECIONA-CRSE
062300             VARYING WS-I FROM 1 BY 1
062400             UNTIL WS-I > WS-QTD-CRSE.
062500 2000-ORDENA-CRSE-EXIT.
062600     EXIT.
062700*
062800 2050-INIC-ORDEM-CRSE.
062900     MOVE WS-I TO WS-ORDEM-CRSE(WS-I).
063000*
063100 2100-SELECIONA-CRSE.
063200     MOVE WS-I TO WS-IDX-MAIOR.
063300     COMPUTE WS-J-INI = WS-I + 1.
063400     PERFORM 2150-COMPARA-CRSE
063500             VARYING WS-J FROM WS-J-INI BY 1
063600             UNTIL WS-J > WS-QTD-CRSE.
063700     IF WS-IDX-MAIOR NOT = WS-I
063800        MOVE WS-ORDEM-CRSE(WS-I)      TO WS-TEMP-IDX
063900        MOVE WS-ORDEM-CRSE(WS-IDX-MAIOR)
064000                                       TO WS-ORDEM-CRSE(WS-I)
064100        MOVE WS-TEMP-IDX            TO WS-ORDEM-CRSE(WS-IDX-MAIOR)
064200     END-IF.
064300*
064400 2150-COMPARA-CRSE.
064500     MOVE WS-ORDEM-CRSE(WS-J)            TO WS-IDX-A.
064600     MOVE WS-ORDEM-CRSE(WS-IDX-MAIOR)    TO WS-IDX-B.
064700     IF MATRIC-CRSE-TB(WS-IDX-A) > MATRIC-CRSE-TB(WS-IDX-B)
064800        MOVE WS-J TO WS-IDX-MAIOR
064900     ELSE
065000        IF MATRIC-CRSE-TB(WS-IDX-A) = MATRIC-CRSE-TB(WS-IDX-B)
065100           IF DURAC-CRSE-TB(WS-IDX-A) > DURAC-CRSE-TB(WS-IDX-B)
065200              MOVE WS-J TO WS-IDX-MAIOR
065300           ELSE
065400              IF DURAC-CRSE-TB(WS-IDX-A) = DURAC-CRSE-TB(WS-IDX-B)
065500                 IF QTD-FEAT-CRSE-TB(WS-IDX-A) >
065600                                    QTD-FEAT-CRSE-TB(WS-IDX-B)
065700                    MOVE WS-J TO WS-IDX-MAIOR
065800                 END-IF
065900              END-IF
066000           END-IF
066100        END-IF
066200     END-IF.
066300*
066400* PASSO 3 - O ESCALONAMENTO PROPRIAMENTE DITO. PERCORRE AS
066500* DISCIPLINAS UMA SO VEZ, NA ORDEM DE DIFICULDADE, E ENCAIXA
066600* CADA UMA NA PRIMEIRA SALA/JANELA QUE PASSAR NAS VALIDACOES.
066700* NAO HA RETROCESSO ENTRE DISCIPLINAS: O PROGRAMA ORIGINAL
066800* (VIDE OS-2461) SO DESISTE DE UMA RODADA POR ESTOURO DE TEMPO
066900* OU DE ITERACOES, E NESSE CASO O QUE JA FOI ENCAIXADO FICA
067000* COMO ESTA - NAO HA DESFAZIMENTO EM CADEIA.
067100*
067200 3000-ESCALONA.
067300     PERFORM 3050-PROCESSA-CRSE
067400             VARYING WS-IDX-ORDEM FROM 1 BY 1
067500             UNTIL WS-IDX-ORDEM > WS-QTD-CRSE
067600             OR WS-ABORTADO.
067700     GO TO 3900-SAI.
067800*
067900 3050-PROCESSA-CRSE.
068000     ADD 1 TO WS-CONT-ITER.
068100     PERFORM 3060-VERIFICA-LIMITE THRU 3060-VERIFICA-LIMITE-EXIT.
068200     IF WS-ABORTADO
068300        GO TO 3050-PROCESSA-CRSE-EXIT
068400     END-IF.
068500     MOVE WS-ORDEM-CRSE(WS-IDX-ORDEM) TO WS-PTR-CRSE.
068600     MOVE COD-PROF-CRSE-TB(WS-PTR-CRSE) TO WS-PROF-PROCURADO.
068700     PERFORM 3070-BUSCA-PROF THRU 3070-BUSCA-PROF-EXIT.
068800     IF NOT PROF-ACHADO
068900        PERFORM 3080-REG-SEM-PROF THRU 3080-REG-SEM-PROF-EXIT
069000        GO TO 3050-PROCESSA-CRSE-EXIT
069100     END-IF.
069200     PERFORM 3100-GERA-CAND-SALA THRU 3100-GERA-CAND-SALA-EXIT.
069300     PERFORM 3200-GERA-CAND-JAN THRU 3200-GERA-CAND-JAN-EXIT.
069400     MOVE 'N' TO WS-IND-ACHOU.
069500     PERFORM 3300-TENTA-SALA
069600             VARYING WS-IDX-CAND-SALA FROM 1 BY 1
069700             UNTIL WS-IDX-CAND-SALA > WS-QTD-CAND-SALA
069800             OR ACHOU-CANDIDATO.
069900     IF NOT ACHOU-CANDIDATO
070000        PERFORM 3400-REG-NAO-ESCALON
070100                THRU 3400-REG-NAO-ESCALON-EXIT
070200     END-IF.
070300 3050-PROCESSA-CRSE-EXIT.
070400     EXIT.
070500*
070600 3060-VERIFICA-LIMITE.
070700     ACCEPT WS-HORA-ATUAL FROM TIME.
070800     COMPUTE WS-SEG-ATUAL =
070900             WS-HA-HH * 3600 + WS-HA-MM * 60 + WS-HA-SS.
071000     COMPUTE WS-SEG-DECORRIDO = WS-SEG-ATUAL - WS-SEG-INICIO.
071100     IF WS-SEG-DECORRIDO > WS-TIMEOUT-SEG
071200        MOVE 'S' TO WS-IND-ABORTADO
071300        STRING 'ESTOURO DE TEMPO (' DELIMITED BY SIZE
071400               WS-TIMEOUT-SEG       DELIMITED BY SIZE
071500               ' SEG) NO ESCALONAMENTO' DELIMITED BY SIZE
071600               INTO MSG-ABORTO-STAT
071700     END-IF.
071800     IF WS-CONT-ITER > WS-MAX-ITER
071900        MOVE 'S' TO WS-IND-ABORTADO
072000        STRING 'LIMITE DE ITERACOES (' DELIMITED BY SIZE
072100               WS-MAX-ITER             DELIMITED BY SIZE
072200               ') ATINGIDO NO ESCALONAMENTO' DELIMITED BY SIZE
072300               INTO MSG-ABORTO-STAT
072400     END-IF.
072500 3060-VERIFICA-LIMITE-EXIT.
072600     EXIT.
072700*
072800 3070-BUSCA-PROF.
072900     MOVE 'N' TO WS-IND-PROF-ACHADO.
073000     PERFORM 3075-COMPARA-PROF
073100             VARYING WS-PTR-PROF FROM 1 BY 1
073200             UNTIL WS-PTR-PROF > WS-QTD-TAB-PROF
073300             OR PROF-ACHADO.
073400 3070-BUSCA-PROF-EXIT.
073500     EXIT.
073600*
073700 3075-COMPARA-PROF.
073800     IF COD-PROF-TB(WS-PTR-PROF) = WS-PROF-PROCURADO
073900        MOVE 'S' TO WS-IND-PROF-ACHADO
074000     END-IF.
074100*
074200 3080-REG-SEM-PROF.
074300     MOVE COD-CRSE-TB(WS-PTR-CRSE) TO COD-CRSE-UNS.
074400     STRING 'PROFESSOR NAO ENCONTRADO PARA A DISCIPLINA '
074500                                         DELIMITED BY SIZE
074600            COD-CRSE-TB(WS-PTR-CRSE)    DELIMITED BY SIZE
074700            INTO MSG-UNS.
074800     WRITE REG-UNSCHD.
074900 3080-REG-SEM-PROF-EXIT.
075000     EXIT.
075100*
075200* GERA A LISTA DE SALAS CANDIDATAS DA DISCIPLINA CORRENTE -
075300* SO ENTRAM AS QUE TEM CAPACIDADE SUFICIENTE E TODOS OS
075400* RECURSOS EXIGIDOS, E SAEM ORDENADAS PELA QUE SOBRA MENOS
075500* LUGAR (E, NO EMPATE, A QUE TEM MENOS RECURSOS A MAIS)
075600*
075700 3100-GERA-CAND-SALA.
075800     MOVE ZERO TO WS-QTD-CAND-SALA.
075900     PERFORM 3110-FILTRA-SALA
076000             VARYING WS-I FROM 1 BY 1
076100             UNTIL WS-I > WS-QTD-TAB-SALA.
076200     PERFORM 3150-SELECIONA-SALA
076300             VARYING WS-I FROM 1 BY 1
076400             UNTIL WS-I > WS-QTD-CAND-SALA.
076500 3100-GERA-CAND-SALA-EXIT.
076600     EXIT.
076700*
076800 3110-FILTRA-SALA.
076900     IF CAPAC-SALA-TB(WS-I) NOT < MATRIC-CRSE-TB(WS-PTR-CRSE)
077000        MOVE WS-I TO WS-PTR-SALA
077100        PERFORM 9100-TEM-TODAS-FEAT THRU 9100-TEM-TODAS-FEAT-EXIT
077200        IF TEM-TODAS-FEAT
077300           ADD 1 TO WS-QTD-CAND-SALA
077400           MOVE WS-I TO WS-CAND-SALA(WS-QTD-CAND-SALA)
077500        END-IF
077600     END-IF.
077700*
077800 3150-SELECIONA-SALA.
077900     MOVE WS-I TO WS-IDX-MAIOR.
078000     COMPUTE WS-J-INI = WS-I + 1.
078100     PERFORM 3160-COMPARA-SALA
078200             VARYING WS-J FROM WS-J-INI BY 1
078300             UNTIL WS-J > WS-QTD-CAND-SALA.
078400     IF WS-IDX-MAIOR NOT = WS-I
078500        MOVE WS-CAND-SALA(WS-I)         TO WS-TEMP-IDX
078600        MOVE WS-CAND-SALA(WS-IDX-MAIOR) TO WS-CAND-SALA(WS-I)
078700        MOVE WS-TEMP-IDX
078800                      TO WS-CAND-SALA(WS-IDX-MAIOR)
078900     END-IF.
079000*
079100 3160-COMPARA-SALA.
079200     MOVE WS-CAND-SALA(WS-J)         TO WS-IDX-A.
079300     MOVE WS-CAND-SALA(WS-IDX-MAIOR) TO WS-IDX-B.
079400     COMPUTE WS-FIT-SALA = CAPAC-SALA-TB(WS-IDX-A) -
079500             MATRIC-CRSE-TB(WS-PTR-CRSE).
079600     COMPUTE WS-FIT-MAIOR = CAPAC-SALA-TB(WS-IDX-B) -
079700             MATRIC-CRSE-TB(WS-PTR-CRSE).
079800     IF WS-FIT-SALA < WS-FIT-MAIOR
079900        MOVE WS-J TO WS-IDX-MAIOR
080000     ELSE
080100        IF WS-FIT-SALA = WS-FIT-MAIOR
080200           IF QTD-FEAT-SALA-TB(WS-IDX-A) <
080300                            QTD-FEAT-SALA-TB(WS-IDX-B)
080400              MOVE WS-J TO WS-IDX-MAIOR
080500           END-IF
080600        END-IF
080700     END-IF.
080800*
080900* GERA AS JANELAS (HORARIOS CONSECUTIVOS, NA QUANTIDADE QUE A
081000* DISCIPLINA EXIGE) CANDIDATAS DA DISCIPLINA CORRENTE. QUANDO
081100* A DURACAO E DE UM SO HORARIO, A ORDEM E A DE PREFERENCIA DA
081200* DISCIPLINA; DO CONTRARIO, SO HA A ORDEM NATURAL MESMO
081300*
081400 3200-GERA-CAND-JAN.
081500     MOVE ZERO TO WS-QTD-CAND-JAN.
081600     IF DURAC-CRSE-TB(WS-PTR-CRSE) = 1
081700        PERFORM 3210-ORDENA-PREF THRU 3210-ORDENA-PREF-EXIT
081800        PERFORM 3220-GERA-JAN-DUR1
081900                VARYING WS-I FROM 1 BY 1
082000                UNTIL WS-I > WS-QTD-TAB-SLOT
082100     ELSE
082200        COMPUTE WS-LIMITE-JAN =
082300                WS-QTD-TAB-SLOT - DURAC-CRSE-TB(WS-PTR-CRSE) + 1
082400        PERFORM 3250-GERA-JAN-DURN
082500                VARYING WS-I FROM 1 BY 1
082600                UNTIL WS-I > WS-LIMITE-JAN
082700     END-IF.
082800 3200-GERA-CAND-JAN-EXIT.
082900     EXIT.
083000*
083100* PARTE A ORDEM NATURAL EM DUAS: PRIMEIRO OS HORARIOS QUE
083200* ESTAO NA JANELA PREFERIDA DA DISCIPLINA, DEPOIS OS DEMAIS -
083300* CADA PARTE MANTENDO A ORDEM NATURAL ENTRE SI (SE A
083400* DISCIPLINA NAO TEM JANELA PREFERIDA NENHUMA, FICA TUDO NA
083500* ORDEM NATURAL MESMO, QUE E O COMPORTAMENTO DESEJADO)
083600*
083700 3210-ORDENA-PREF.
083800     MOVE ZERO TO WS-QTD-PARTE-1.
083900     PERFORM 3212-COPIA-PREFERIDOS
084000             VARYING WS-I FROM 1 BY 1
084100             UNTIL WS-I > WS-QTD-TAB-SLOT.
084200     MOVE WS-QTD-PARTE-1 TO WS-J.
084300     PERFORM 3214-COPIA-NAO-PREFERIDOS
084400             VARYING WS-I FROM 1 BY 1
084500             UNTIL WS-I > WS-QTD-TAB-SLOT.
084600 3210-ORDENA-PREF-EXIT.
084700     EXIT.
084800*
084900 3212-COPIA-PREFERIDOS.
085000     MOVE WS-ORDEM-SLOT-NAT(WS-I) TO WS-IDX-NAT.
085100     PERFORM 3216-TESTA-SLOT-PREF THRU 3216-TESTA-SLOT-PREF-EXIT.
085200     IF NOT SLOT-NAO-E-PREFERIDO
085300        ADD 1 TO WS-QTD-PARTE-1
085400        MOVE WS-IDX-NAT TO WS-ORDEM-SLOT-PREF(WS-QTD-PARTE-1)
085500     END-IF.
085600*
085700 3214-COPIA-NAO-PREFERIDOS.
085800     MOVE WS-ORDEM-SLOT-NAT(WS-I) TO WS-IDX-NAT.
085900     PERFORM 3216-TESTA-SLOT-PREF THRU 3216-TESTA-SLOT-PREF-EXIT.
086000     IF SLOT-NAO-E-PREFERIDO
086100        ADD 1 TO WS-J
086200        MOVE WS-IDX-NAT TO WS-ORDEM-SLOT-PREF(WS-J)
086300     END-IF.
086400*
086500 3216-TESTA-SLOT-PREF.
086600     MOVE 'S' TO WS-IND-NO-PREF.
086700     IF QTD-PREF-CRSE-TB(WS-PTR-CRSE) > 0
086800        MOVE COD-SLOT-TB(WS-IDX-NAT) TO WS-SLOT-PROCURADO
086900        PERFORM 3217-COMPARA-PREF-SLOT
087000                VARYING WS-K FROM 1 BY 1
087100                UNTIL WS-K > QTD-PREF-CRSE-TB(WS-PTR-CRSE)
087200                OR NOT SLOT-NAO-E-PREFERIDO
087300     END-IF.
087400 3216-TESTA-SLOT-PREF-EXIT.
087500     EXIT.
087600*
087700 3217-COMPARA-PREF-SLOT.
087800     IF SLOT-PREF-CRSE-TB(WS-PTR-CRSE, WS-K) = WS-SLOT-PROCURADO
087900        MOVE 'N' TO WS-IND-NO-PREF
088000     END-IF.
088100*
088200 3220-GERA-JAN-DUR1.
088300     ADD 1 TO WS-QTD-CAND-JAN.
088400     MOVE 1 TO WS-CAND-JAN-QTD(WS-QTD-CAND-JAN).
088500     MOVE WS-ORDEM-SLOT-PREF(WS-I)
088600          TO WS-CAND-JAN-COL(WS-QTD-CAND-JAN, 1).
088700*
088800* JANELA DE MAIS DE UM HORARIO - DESLIZA SOBRE A ORDEM
088900* NATURAL E SO FICA COM A QUE FOR TODA CONSECUTIVA
089000*
089100 3250-GERA-JAN-DURN.
089200     MOVE 'S' TO WS-IND-JAN-OK.
089300     PERFORM 3255-TESTA-PAR-CONSEC
089400             VARYING WS-K FROM 2 BY 1
089500             UNTIL WS-K > DURAC-CRSE-TB(WS-PTR-CRSE)
089600             OR WS-IND-JAN-OK NOT = 'S'.
089700     IF WS-IND-JAN-OK = 'S'
089800        ADD 1 TO WS-QTD-CAND-JAN
089900        MOVE DURAC-CRSE-TB(WS-PTR-CRSE)
090000             TO WS-CAND-JAN-QTD(WS-QTD-CAND-JAN)
090100        PERFORM 3260-COPIA-JAN-DURN
090200                VARYING WS-K FROM 1 BY 1
090300                UNTIL WS-K > DURAC-CRSE-TB(WS-PTR-CRSE)
090400     END-IF.
090500*
090600 3255-TESTA-PAR-CONSEC.
090700     COMPUTE WS-IDX-A = WS-I + WS-K - 2.
090800     COMPUTE WS-IDX-B = WS-I + WS-K - 1.
090900     MOVE WS-ORDEM-SLOT-NAT(WS-IDX-A) TO WS-IDX-NAT-A.
091000     MOVE WS-ORDEM-SLOT-NAT(WS-IDX-B) TO WS-IDX-NAT-B.
091100     PERFORM 4750-CONSECUTIVO THRU 4750-CONSECUTIVO-EXIT.
091200     IF NOT SAO-CONSECUTIVOS
091300        MOVE 'N' TO WS-IND-JAN-OK
091400     END-IF.
091500*
091600 3260-COPIA-JAN-DURN.
091700     COMPUTE WS-IDX-A = WS-I + WS-K - 1.
091800     MOVE WS-ORDEM-SLOT-NAT(WS-IDX-A)
091900          TO WS-CAND-JAN-COL(WS-QTD-CAND-JAN, WS-K).
092000*
092100* TENTA CADA SALA CANDIDATA, NA ORDEM, E PARA NA PRIMEIRA QUE
092200* CONSEGUIR ENCAIXAR ALGUMA JANELA
092300*
092400 3300-TENTA-SALA.
092500     MOVE WS-CAND-SALA(WS-IDX-CAND-SALA) TO WS-PTR-SALA.
092600     PERFORM 3350-TENTA-JANELA
092700             VARYING WS-IDX-CAND-JAN FROM 1 BY 1
092800             UNTIL WS-IDX-CAND-JAN > WS-QTD-CAND-JAN
092900             OR ACHOU-CANDIDATO.
093000 3300-TENTA-SALA-EXIT.
093100     EXIT.
093200*
093300 3350-TENTA-JANELA.
093400     PERFORM 4000-VALIDA-JANELA THRU 4000-VALIDA-JANELA-EXIT.
093500     IF JANELA-VALIDA
093600        PERFORM 3500-COMMIT-ASSIGN THRU 3500-COMMIT-ASSIGN-EXIT
093700        MOVE 'S' TO WS-IND-ACHOU
093800     END-IF.
093900*
094000* NAO ACHOU SALA/JANELA QUE PASSASSE NAS VALIDACOES - GRAVA NO
094100* ARQUIVO DE NAO ESCALONADAS E SEGUE PARA A PROXIMA DISCIPLINA
094200*
094300 3400-REG-NAO-ESCALON.
094400     MOVE COD-CRSE-TB(WS-PTR-CRSE) TO COD-CRSE-UNS.
094500     STRING 'FALHA AO ESCALONAR A DISCIPLINA '
094600                                          DELIMITED BY SIZE
094700            COD-CRSE-TB(WS-PTR-CRSE)     DELIMITED BY SIZE
094800            ' - NENHUMA SALA/HORARIO VALIDO ENCONTRADO'
094900                                          DELIMITED BY SIZE
095000            INTO MSG-UNS.
095100     WRITE REG-UNSCHD.
095200 3400-REG-NAO-ESCALON-EXIT.
095300     EXIT.
095400*
095500* CONFIRMA O ENCAIXE: GUARDA NA TABELA DE ENCAIXES DA RODADA
095600* (PARA OS TESTES DE CHOQUE DAS PROXIMAS DISCIPLINAS) E GRAVA
095700* O REGISTRO DE SAIDA PARA O RELATORIO
095800*
095900 3500-COMMIT-ASSIGN.
096000     ADD 1 TO WS-QTD-ASSIGN.
096100     MOVE COD-CRSE-TB(WS-PTR-CRSE)
096200          TO COD-CRSE-ASG-TB(WS-QTD-ASSIGN).
096300     MOVE COD-SALA-TB(WS-PTR-SALA)
096400          TO COD-SALA-ASG-TB(WS-QTD-ASSIGN).
096500     MOVE COD-PROF-CRSE-TB(WS-PTR-CRSE)
096600          TO COD-PROF-ASG-TB(WS-QTD-ASSIGN).
096700     MOVE WS-CAND-JAN-QTD(WS-IDX-CAND-JAN)
096800          TO QTD-SLOT-ASG-TB(WS-QTD-ASSIGN).
096900     PERFORM 3510-COPIA-SLOT-ASSIGN
097000             VARYING WS-K FROM 1 BY 1
097100             UNTIL WS-K > WS-CAND-JAN-QTD(WS-IDX-CAND-JAN).
097200     PERFORM 3550-GRAVA-ASSIGN THRU 3550-GRAVA-ASSIGN-EXIT.
097300 3500-COMMIT-ASSIGN-EXIT.
097400     EXIT.
097500*
097600 3510-COPIA-SLOT-ASSIGN.
097700     MOVE WS-CAND-JAN-COL(WS-IDX-CAND-JAN, WS-K)
097800          TO SLOT-ASG-TB(WS-QTD-ASSIGN, WS-K).
097900*
098000 3550-GRAVA-ASSIGN.
098100     MOVE COD-CRSE-TB(WS-PTR-CRSE)      TO COD-CRSE-ASG.
098200     MOVE NOME-CRSE-TB(WS-PTR-CRSE)     TO NOME-CRSE-ASG.
098300     MOVE COD-SALA-TB(WS-PTR-SALA)      TO COD-SALA-ASG.
098400     MOVE NOME-SALA-TB(WS-PTR-SALA)     TO NOME-SALA-ASG.
098500     MOVE COD-PROF-CRSE-TB(WS-PTR-CRSE) TO COD-PROF-ASG.
098600     MOVE WS-CAND-JAN-QTD(WS-IDX-CAND-JAN) TO QTD-SLOT-ASG.
098700     MOVE WS-CAND-JAN-COL(WS-IDX-CAND-JAN, 1) TO WS-IDX-NAT-A.
098800     MOVE DIA-SLOT-TB(WS-IDX-NAT-A)      TO DIA-ASG.
098850     MOVE INI-SLOT-TB(WS-IDX-NAT-A)      TO INI-ASG.
098870     MOVE COD-SLOT-TB(WS-IDX-NAT-A)     TO PRIM-SLOT-ASG.
099000     PERFORM 3560-COPIA-SLOT-REPORT
099100             VARYING WS-K FROM 1 BY 1
099200             UNTIL WS-K > QTD-SLOT-ASG.
099300     WRITE REG-ASSIGN.
099400 3550-GRAVA-ASSIGN-EXIT.
099500     EXIT.
099600*
099700 3560-COPIA-SLOT-REPORT.
099800     MOVE WS-CAND-JAN-COL(WS-IDX-CAND-JAN, WS-K) TO WS-IDX-NAT-A.
099900     MOVE COD-SLOT-TB(WS-IDX-NAT-A) TO COD-SLOT-ASG(WS-K).
100000     MOVE DIA-SLOT-TB(WS-IDX-NAT-A) TO DIA-SLOT-ASG(WS-K).
100100     MOVE INI-SLOT-TB(WS-IDX-NAT-A) TO INI-SLOT-ASG(WS-K).
100200     MOVE FIM-SLOT-TB(WS-IDX-NAT-A) TO FIM-SLOT-ASG(WS-K).
100300*
100400 3900-SAI.
100500     EXIT.
100600*
100700* AGRUPA AS VALIDACOES DE UMA JANELA CANDIDATA - PARA NA
100800* PRIMEIRA QUE FALHAR (A DE PREFERENCIA SO ENTRA QUANDO O
100900* PARAMETRO SOFT-DURO ESTIVER LIGADO, OS-2188)
101000*
101100 4000-VALIDA-JANELA.
101200     MOVE 'S' TO WS-IND-JANELA-VALIDA.
101300     PERFORM 4100-VALIDA-SEQ THRU 4100-VALIDA-SEQ-EXIT.
101400     IF NOT JANELA-VALIDA
101500        GO TO 4000-VALIDA-JANELA-EXIT
101600     END-IF.
101700     PERFORM 4200-VALIDA-CAPAC THRU 4200-VALIDA-CAPAC-EXIT.
101800     IF NOT JANELA-VALIDA
101900        GO TO 4000-VALIDA-JANELA-EXIT
102000     END-IF.
102100     PERFORM 4300-VALIDA-FEATURE THRU 4300-VALIDA-FEATURE-EXIT.
102200     IF NOT JANELA-VALIDA
102300        GO TO 4000-VALIDA-JANELA-EXIT
102400     END-IF.
102500     PERFORM 4400-VALIDA-PROF THRU 4400-VALIDA-PROF-EXIT.
102600     IF NOT JANELA-VALIDA
102700        GO TO 4000-VALIDA-JANELA-EXIT
102800     END-IF.
102900     PERFORM 4500-VALIDA-SALA THRU 4500-VALIDA-SALA-EXIT.
103000     IF NOT JANELA-VALIDA
103100        GO TO 4000-VALIDA-JANELA-EXIT
103200     END-IF.
103300     IF WS-SOFT-COMO-DURO = 'S'
103400        PERFORM 4600-VALIDA-PREF THRU 4600-VALIDA-PREF-EXIT
103500     END-IF.
103600 4000-VALIDA-JANELA-EXIT.
103700     EXIT.
103800*
103900* CONFERE SE A JANELA TEM A QUANTIDADE DE HORARIOS EXIGIDA E,
104000* QUANDO FOR MAIS DE UM, SE SAO TODOS CONSECUTIVOS
104100*
104200 4100-VALIDA-SEQ.
104300     MOVE 'S' TO WS-IND-JANELA-VALIDA.
104400     IF WS-CAND-JAN-QTD(WS-IDX-CAND-JAN) NOT =
104500                         DURAC-CRSE-TB(WS-PTR-CRSE)
104600        MOVE 'N' TO WS-IND-JANELA-VALIDA
104700        GO TO 4100-VALIDA-SEQ-EXIT
104800     END-IF.
104900     IF DURAC-CRSE-TB(WS-PTR-CRSE) > 1
105000        PERFORM 4110-TESTA-PAR-SEQ
105100                VARYING WS-K FROM 2 BY 1
105200                UNTIL WS-K > DURAC-CRSE-TB(WS-PTR-CRSE)
105300                OR NOT JANELA-VALIDA
105400     END-IF.
105500 4100-VALIDA-SEQ-EXIT.
105600     EXIT.
105700*
105800 4110-TESTA-PAR-SEQ.
105900     COMPUTE WS-IDX-A = WS-K - 1.
106000     MOVE WS-CAND-JAN-COL(WS-IDX-CAND-JAN, WS-IDX-A)
106100          TO WS-IDX-NAT-A.
106200     MOVE WS-CAND-JAN-COL(WS-IDX-CAND-JAN, WS-K)
106300          TO WS-IDX-NAT-B.
106400     PERFORM 4750-CONSECUTIVO THRU 4750-CONSECUTIVO-EXIT.
106500     IF NOT SAO-CONSECUTIVOS
106600        MOVE 'N' TO WS-IND-JANELA-VALIDA
106700     END-IF.
106800*
106900 4200-VALIDA-CAPAC.
107000     MOVE 'S' TO WS-IND-JANELA-VALIDA.
107100     IF CAPAC-SALA-TB(WS-PTR-SALA) < MATRIC-CRSE-TB(WS-PTR-CRSE)
107200        MOVE 'N' TO WS-IND-JANELA-VALIDA
107300     END-IF.
107400 4200-VALIDA-CAPAC-EXIT.
107500     EXIT.
107600*
107700 4300-VALIDA-FEATURE.
107800     PERFORM 9100-TEM-TODAS-FEAT THRU 9100-TEM-TODAS-FEAT-EXIT.
107900     IF TEM-TODAS-FEAT
108000        MOVE 'S' TO WS-IND-JANELA-VALIDA
108100     ELSE
108200        MOVE 'N' TO WS-IND-JANELA-VALIDA
108300     END-IF.
108400 4300-VALIDA-FEATURE-EXIT.
108500     EXIT.
108600*
108700* O PROFESSOR NAO PODE TER NENHUM DOS HORARIOS DA JANELA COMO
108800* INDISPONIVEL, NEM TER OUTRA DISCIPLINA JA ENCAIXADA NESSA
108900* RODADA EM HORARIO QUE SE SOBREPONHA
109000*
109100 4400-VALIDA-PROF.
109200     MOVE 'S' TO WS-IND-JANELA-VALIDA.
109300     PERFORM 4410-TESTA-SLOT-PROF
109400             VARYING WS-K FROM 1 BY 1
109500             UNTIL WS-K > WS-CAND-JAN-QTD(WS-IDX-CAND-JAN)
109600             OR NOT JANELA-VALIDA.
109700 4400-VALIDA-PROF-EXIT.
109800     EXIT.
109900*
110000 4410-TESTA-SLOT-PROF.
110100     MOVE WS-CAND-JAN-COL(WS-IDX-CAND-JAN, WS-K) TO WS-IDX-NAT-A.
110200     PERFORM 4420-TESTA-INDISP-PROF
110300             THRU 4420-TESTA-INDISP-PROF-EXIT.
110400     IF HA-SOBREPOSICAO
110500        MOVE 'N' TO WS-IND-JANELA-VALIDA
110600        GO TO 4410-TESTA-SLOT-PROF-EXIT
110700     END-IF.
110800     PERFORM 4430-TESTA-CHOQUE-PROF
110900             THRU 4430-TESTA-CHOQUE-PROF-EXIT.
111000     IF HA-SOBREPOSICAO
111100        MOVE 'N' TO WS-IND-JANELA-VALIDA
111200     END-IF.
111300 4410-TESTA-SLOT-PROF-EXIT.
111400     EXIT.
111500*
111600 4420-TESTA-INDISP-PROF.
111700     MOVE 'N' TO WS-IND-SOBREPOE.
111800     PERFORM 4425-COMPARA-INDISP-PROF
111900             VARYING WS-M FROM 1 BY 1
112000             UNTIL WS-M > QTD-INDISP-PROF-TB(WS-PTR-PROF)
112100             OR HA-SOBREPOSICAO.
112200 4420-TESTA-INDISP-PROF-EXIT.
112300     EXIT.
112400*
112500 4425-COMPARA-INDISP-PROF.
112600     MOVE SLOT-INDISP-PROF-TB(WS-PTR-PROF, WS-M)
112700          TO WS-SLOT-PROCURADO.
112800     PERFORM 9200-ACHA-SLOT-POR-COD
112900             THRU 9200-ACHA-SLOT-POR-COD-EXIT.
113000     PERFORM 4700-SOBREPOE THRU 4700-SOBREPOE-EXIT.
113100*
113200 4430-TESTA-CHOQUE-PROF.
113300     MOVE 'N' TO WS-IND-SOBREPOE.
113400     PERFORM 4435-COMPARA-ASSIGN-PROF
113500             VARYING WS-M FROM 1 BY 1
113600             UNTIL WS-M > WS-QTD-ASSIGN
113700             OR HA-SOBREPOSICAO.
113800 4430-TESTA-CHOQUE-PROF-EXIT.
113900     EXIT.
114000*
114100 4435-COMPARA-ASSIGN-PROF.
114200     IF COD-PROF-ASG-TB(WS-M) = COD-PROF-CRSE-TB(WS-PTR-CRSE)
114300        PERFORM 4437-COMPARA-SLOTS-ASSIGN-P
114400                VARYING WS-N FROM 1 BY 1
114500                UNTIL WS-N > QTD-SLOT-ASG-TB(WS-M)
114600                OR HA-SOBREPOSICAO
114700     END-IF.
114800*
114900 4437-COMPARA-SLOTS-ASSIGN-P.
115000     MOVE SLOT-ASG-TB(WS-M, WS-N) TO WS-IDX-NAT-B.
115100     PERFORM 4700-SOBREPOE THRU 4700-SOBREPOE-EXIT.
115200*
115300* A SALA NAO PODE TER NENHUM DOS HORARIOS DA JANELA COMO
115400* INDISPONIVEL, NEM TER OUTRA DISCIPLINA JA ENCAIXADA NESSA
115500* RODADA EM HORARIO QUE SE SOBREPONHA
115600*
115700 4500-VALIDA-SALA.
115800     MOVE 'S' TO WS-IND-JANELA-VALIDA.
115900     PERFORM 4510-TESTA-SLOT-SALA
116000             VARYING WS-K FROM 1 BY 1
116100             UNTIL WS-K > WS-CAND-JAN-QTD(WS-IDX-CAND-JAN)
116200             OR NOT JANELA-VALIDA.
116300 4500-VALIDA-SALA-EXIT.
116400     EXIT.
116500*
116600 4510-TESTA-SLOT-SALA.
116700     MOVE WS-CAND-JAN-COL(WS-IDX-CAND-JAN, WS-K) TO WS-IDX-NAT-A.
116800     PERFORM 4520-TESTA-INDISP-SALA
116900             THRU 4520-TESTA-INDISP-SALA-EXIT.
117000     IF HA-SOBREPOSICAO
117100        MOVE 'N' TO WS-IND-JANELA-VALIDA
117200        GO TO 4510-TESTA-SLOT-SALA-EXIT
117300     END-IF.
117400     PERFORM 4530-TESTA-CHOQUE-SALA
117500             THRU 4530-TESTA-CHOQUE-SALA-EXIT.
117600     IF HA-SOBREPOSICAO
117700        MOVE 'N' TO WS-IND-JANELA-VALIDA
117800     END-IF.
117900 4510-TESTA-SLOT-SALA-EXIT.
118000     EXIT.
118100*
118200 4520-TESTA-INDISP-SALA.
118300     MOVE 'N' TO WS-IND-SOBREPOE.
118400     PERFORM 4525-COMPARA-INDISP-SALA
118500             VARYING WS-M FROM 1 BY 1
118600             UNTIL WS-M > QTD-INDISP-SALA-TB(WS-PTR-SALA)
118700             OR HA-SOBREPOSICAO.
118800 4520-TESTA-INDISP-SALA-EXIT.
118900     EXIT.
119000*
119100 4525-COMPARA-INDISP-SALA.
119200     MOVE SLOT-INDISP-SALA-TB(WS-PTR-SALA, WS-M)
119300          TO WS-SLOT-PROCURADO.
119400     PERFORM 9200-ACHA-SLOT-POR-COD
119500             THRU 9200-ACHA-SLOT-POR-COD-EXIT.
119600     PERFORM 4700-SOBREPOE THRU 4700-SOBREPOE-EXIT.
119700*
119800 4530-TESTA-CHOQUE-SALA.
119900     MOVE 'N' TO WS-IND-SOBREPOE.
120000     PERFORM 4535-COMPARA-ASSIGN-SALA
120100             VARYING WS-M FROM 1 BY 1
120200             UNTIL WS-M > WS-QTD-ASSIGN
120300             OR HA-SOBREPOSICAO.
120400 4530-TESTA-CHOQUE-SALA-EXIT.
120500     EXIT.
120600*
120700 4535-COMPARA-ASSIGN-SALA.
120800     IF COD-SALA-ASG-TB(WS-M) = COD-SALA-TB(WS-PTR-SALA)
120900        PERFORM 4537-COMPARA-SLOTS-ASSIGN-S
121000                VARYING WS-N FROM 1 BY 1
121100                UNTIL WS-N > QTD-SLOT-ASG-TB(WS-M)
121200                OR HA-SOBREPOSICAO
121300     END-IF.
121400*
121500 4537-COMPARA-SLOTS-ASSIGN-S.
121600     MOVE SLOT-ASG-TB(WS-M, WS-N) TO WS-IDX-NAT-B.
121700     PERFORM 4700-SOBREPOE THRU 4700-SOBREPOE-EXIT.
121800*
121900* VALIDACAO DE PREFERENCIA (BRANDA, SO ENTRA NO JOGO COM O
122000* PARAMETRO SOFT-DURO - OS-2188) - PASSA DIRETO SE A
122100* DISCIPLINA NAO DECLAROU JANELA PREFERIDA NENHUMA, E SENAO
122200* EXIGE QUE TODO HORARIO DA JANELA CANDIDATA SE SOBREPONHA A
122300* ALGUMA JANELA PREFERIDA
122400*
122500 4600-VALIDA-PREF.
122600     MOVE 'S' TO WS-IND-JANELA-VALIDA.
122700     IF QTD-PREF-CRSE-TB(WS-PTR-CRSE) = ZERO
122800        GO TO 4600-VALIDA-PREF-EXIT
122900     END-IF.
123000     PERFORM 4610-TESTA-SLOT-PREF-JAN
123100             VARYING WS-K FROM 1 BY 1
123200             UNTIL WS-K > WS-CAND-JAN-QTD(WS-IDX-CAND-JAN)
123300             OR NOT JANELA-VALIDA.
123400 4600-VALIDA-PREF-EXIT.
123500     EXIT.
123600*
123700 4610-TESTA-SLOT-PREF-JAN.
123800     MOVE WS-CAND-JAN-COL(WS-IDX-CAND-JAN, WS-K) TO WS-IDX-NAT-A.
123900     MOVE 'N' TO WS-IND-SOBREPOE.
124000     PERFORM 4620-COMPARA-PREF-JAN
124100             VARYING WS-M FROM 1 BY 1
124200             UNTIL WS-M > QTD-PREF-CRSE-TB(WS-PTR-CRSE)
124300             OR HA-SOBREPOSICAO.
124400     IF NOT HA-SOBREPOSICAO
124500        MOVE 'N' TO WS-IND-JANELA-VALIDA
124600     END-IF.
124700*
124800 4620-COMPARA-PREF-JAN.
124900     MOVE SLOT-PREF-CRSE-TB(WS-PTR-CRSE, WS-M)
125000          TO WS-SLOT-PROCURADO.
125100     PERFORM 9200-ACHA-SLOT-POR-COD
125200             THRU 9200-ACHA-SLOT-POR-COD-EXIT.
125300     PERFORM 4700-SOBREPOE THRU 4700-SOBREPOE-EXIT.
125400*
125500* ROTINA GENERICA DE SOBREPOSICAO - OS DOIS HORARIOS A COMPARAR
125600* JA ESTAO APONTADOS EM WS-IDX-NAT-A/WS-IDX-NAT-B
125700*
125800 4700-SOBREPOE.
125900     MOVE 'N' TO WS-IND-SOBREPOE.
126000     IF DIA-SLOT-TB(WS-IDX-NAT-A) = DIA-SLOT-TB(WS-IDX-NAT-B)
126100        IF INI-SLOT-TB(WS-IDX-NAT-A) < FIM-SLOT-TB(WS-IDX-NAT-B)
126200           IF INI-SLOT-TB(WS-IDX-NAT-B) <
126300                          FIM-SLOT-TB(WS-IDX-NAT-A)
126400              MOVE 'S' TO WS-IND-SOBREPOE
126500           END-IF
126600        END-IF
126700     END-IF.
126800 4700-SOBREPOE-EXIT.
126900     EXIT.
127000*
127100* ROTINA GENERICA DE CONSECUTIVIDADE - MESMA CONVENCAO DE
127200* PARAMETROS DA ROTINA DE SOBREPOSICAO ACIMA
127300*
127400 4750-CONSECUTIVO.
127500     MOVE 'N' TO WS-IND-CONSEC.
127600     IF DIA-SLOT-TB(WS-IDX-NAT-A) = DIA-SLOT-TB(WS-IDX-NAT-B)
127700        IF FIM-SLOT-TB(WS-IDX-NAT-A) = INI-SLOT-TB(WS-IDX-NAT-B)
127800           MOVE 'S' TO WS-IND-CONSEC
127900        END-IF
128000     END-IF.
128100 4750-CONSECUTIVO-EXIT.
128200     EXIT.
128300*
128400* A SALA CANDIDATA (WS-PTR-SALA) TEM QUE TER TODOS OS RECURSOS
128500* EXIGIDOS PELA DISCIPLINA CORRENTE (WS-PTR-CRSE)
128600*
128700 9100-TEM-TODAS-FEAT.
128800     MOVE 'S' TO WS-IND-TEM-FEAT.
128900     PERFORM 9110-TESTA-FEAT-X
129000             VARYING WS-M FROM 1 BY 1
129100             UNTIL WS-M > QTD-FEAT-CRSE-TB(WS-PTR-CRSE)
129200             OR NOT TEM-TODAS-FEAT.
129300 9100-TEM-TODAS-FEAT-EXIT.
129400     EXIT.
129500*
129600 9110-TESTA-FEAT-X.
129700     MOVE FEAT-CRSE-TB(WS-PTR-CRSE, WS-M) TO WS-FEAT-PROCURADA.
129800     MOVE 'N' TO WS-IND-FEAT-ACHADA.
129900     PERFORM 9120-COMPARA-FEAT
130000             VARYING WS-N FROM 1 BY 1
130100             UNTIL WS-N > QTD-FEAT-SALA-TB(WS-PTR-SALA)
130200             OR FEAT-ACHADA.
130300     IF NOT FEAT-ACHADA
130400        MOVE 'N' TO WS-IND-TEM-FEAT
130500     END-IF.
130600*
130700 9120-COMPARA-FEAT.
130800     IF FEAT-SALA-TB(WS-PTR-SALA, WS-N) = WS-FEAT-PROCURADA
130900        MOVE 'S' TO WS-IND-FEAT-ACHADA
131000     END-IF.
131100*
131200* PROCURA UM HORARIO PELO CODIGO E DEVOLVE O INDICE NA TABELA
131300* EM WS-IDX-NAT-B (OS CODIGOS SAO SEMPRE OS MESMOS GRAVADOS NA
131400* CARGA, A BUSCA SO FALHA SE O ARQUIVO ESTIVER CORROMPIDO)
131500*
131600 9200-ACHA-SLOT-POR-COD.
131700     MOVE ZERO TO WS-IDX-NAT-B.
131800     PERFORM 9210-COMPARA-SLOT-COD
131900             VARYING WS-N FROM 1 BY 1
132000             UNTIL WS-N > WS-QTD-TAB-SLOT
132100             OR WS-IDX-NAT-B NOT = ZERO.
132200 9200-ACHA-SLOT-POR-COD-EXIT.
132300     EXIT.
132400*
132500 9210-COMPARA-SLOT-COD.
132600     IF COD-SLOT-TB(WS-N) = WS-SLOT-PROCURADO
132700        MOVE WS-N TO WS-IDX-NAT-B
132800     END-IF.
132900*
133000* ENCERRAMENTO FATAL - USADO PELAS ROTINAS DE ABERTURA E CARGA
133100* QUANDO ALGUM ARQUIVO NAO ABRE OU ALGUMA TABELA TRANSBORDA
133200*
133300 0900-ERRO-FATAL.
133400     DISPLAY 'CSSCHED-COB *** ERRO FATAL *** ' WS-MSG-ERRO.
133500     CLOSE TMSLOT PROFL ROOML CRSEL RUNCFG ASSGN UNSCHD RUNSTAT.
133600     STOP RUN.
133700 0900-ERRO-FATAL-EXIT.
133800     EXIT.
133900*
134000* ENCERRAMENTO NORMAL - GRAVA O RESUMO DA RODADA E PASSA A VEZ
134100* AO PASSO 4 (RELATORIO)
134200*
134300 0950-ENCERRA.
134400     MOVE 'S' TO IND-SUCESSO-STAT.
134500     IF WS-ABORTADO
134600        MOVE 'N' TO IND-SUCESSO-STAT
134700     ELSE
134800        MOVE SPACES TO MSG-ABORTO-STAT
134900     END-IF.
135000     MOVE WS-QTD-CRSE TO QTD-CRSE-TOTAL-STAT.
135100     MOVE WS-QTD-ASSIGN TO QTD-CRSE-ESCALON-STAT.
135200     COMPUTE QTD-CRSE-NAO-ESC-STAT =
135300             WS-QTD-CRSE - WS-QTD-ASSIGN.
135400     MOVE WS-SEG-DECORRIDO TO TEMPO-SEG-TOTAL-STAT.
135500     WRITE REG-RUNSTAT.
135600     CLOSE ASSGN UNSCHD RUNSTAT.
135700     DISPLAY 'CSSCHED-COB - DISCIPLINAS ESCALONADAS..: '
135800             WS-QTD-ASSIGN.
135900     DISPLAY 'CSSCHED-COB - DISCIPLINAS NAO ENCAIXADAS: '
136000             QTD-CRSE-NAO-ESC-STAT.
136100     CHAIN 'SCHEDRPT.EXE'.
136200 0950-ENCERRA-EXIT.
136300     EXIT.
