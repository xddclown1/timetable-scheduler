000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MSTRLOAD-COB.
000300 AUTHOR. R. CARNEIRO.
000400 INSTALLATION. EMPRESA S/A - CPD.
000500 DATE-WRITTEN. 07/11/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DO CPD.
000800*    EMPRESA S/A
000900* ANALISTA       : R. CARNEIRO
001000* PROGRAMADOR(A) : R. CARNEIRO
001100* FINALIDADE     : 2O PASSO DO JOB DE MONTAGEM DE GRADE HORARIA -
001200*                  LE PROFESSORS.CSV, ROOMS.CSV E COURSES.CSV,
001300*                  NESTA ORDEM, RESOLVENDO OS CODIGOS DE HORARIO
001400*                  CONTRA TMSLOT.DAT (GERADO POR TSLOTLD), E GRAVA
001500*                  OS ARQUIVOS PROFL.DAT, ROOML.DAT E CRSEL.DAT
001600*                  PARA O PASSO SEGUINTE (CSSCHED).
001700* DATA           : 07/11/1989
001800*
001900* VRS        DATA           DESCRICAO                             R.CARNEI
002000* ---        ----------     --------------------------------------
002100* 1.0        07/11/1989     IMPLANTACAO                           R.CARNEI
002200* 1.1        22/06/1990     CAMPO NOME-SALA/NOME-CRSE X(40)->
002300*                           X(60) (NOMES EM INGLES SAO MAIORES)   R.CARNEI
002400* 1.2        14/01/1992     MENSAGENS DE ERRO PASSAM A CITAR
002500*                           O NUMERO DA LINHA DO CSV              J.ABRANT
002600* 1.3        09/09/1993     VALIDACAO NUMERICA CARACTER A
002700*                           CARACTER EM TODOS OS CAMPOS
002800*                           NUMERICOS DOS TRES ARQUIVOS           J.ABRANT
002900* 1.4        30/05/1996     LINHAS EM BRANCO NO MEIO DOS
003000*                           ARQUIVOS PASSAM A SER IGNORADAS       R.CARNEI
003100* 1.5        11/11/1998     AJUSTE ANO 2000 - WS-DATA-EXEC
003200*                           PASSA A GRAVAR SECULO (WS-SEC-EXEC)
003300*                           NO CABECALHO DO LOG                   R.CARNEI
003400* 1.6        26/01/1999     REVISAO P/ CONFORMIDADE COM O ANO 2000
003500*                           NENHUM OUTRO CAMPO DE DATA NO PROGRAMA
003600*                           TESTADO OK                            R.CARNEI
003700* 1.7        18/08/2000     CHAIN PARA CSSCHED.EXE (ANTES
003800*                           ENCERRAVA O JOB) - OS-2241            J.ABRANT
003900* 1.8        12/04/2002     LISTA DE HORARIOS INDISPONIVEIS
004000*                           PASSA A VALIDAR O CODIGO CONTRA
004100*                           TMSLOT.DAT - OS-2305                  R.CARNEI
004200* 1.9        19/09/2005     ROTINA DE ALINHAMENTO DO CAMPO
004300*                           NUMERICO DEIXA DE USAR FUNCTION TRIM
004400*                           (FILIAIS C/ RM/COBOL MAIS ANTIGO NAO
004500*                           RODAVAM) - OS-2512                    R.CARNEI
004510* 1.10       16/03/2009     COURSES.CSV - DURATION > 8 PASSA A
004520*                           SER ERRO FATAL (TABELA DE JANELAS
004530*                           SO COMPORTA 8 HORARIOS) - OS-2670     R.CARNEI
004540* 1.11       05/08/2009     WS-QTD-CAMPO-MIN ERA SO GRAVADO E
004550*                           NUNCA LIDO NA VALIDACAO DE CAMPOS -
004560*                           PASSA A SER O MINIMO DE FATO TESTADO
004570*                           EM CADA UM DOS TRES PARSERS - OS-2750 J.ABRANT
004580* 1.12       18/08/2009     ERRO DE CAMPO NUMERICO INVALIDO PASSA
004581*                           A CITAR TAMBEM O NOME DO CAMPO (ANTES
004582*                           SO ARQUIVO E LINHA) - OS-2800         R.CARNEI
004583* 1.13       18/08/2009     ERROS DE HORARIO INEXISTENTE EM
004584*                           PROFESSORS/ROOMS/COURSES.CSV PASSAM A
004585*                           CITAR A LINHA DO CSV, IGUAL AOS DEMAIS
004586*                           ERROS FATAIS DO PROGRAMA - OS-2830     J.ABRANT
004587* 1.14       18/08/2009     REMOVIDO SPECIAL-NAMES C01/TOP-OF-FORM
004588*                           - NENHUMA IMPRESSORA NESTE PASSO DO
004589*                           JOB, CLAUSULA NUNCA FOI REFERENCIADA -
004590*                           OS-2850                                J.ABRANT
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-PC.
004900 OBJECT-COMPUTER. IBM-PC.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TMSLOT ASSIGN TO DISK
005400                    FILE STATUS WS-STAT-TMSLOT.
005500     SELECT PROFCSV ASSIGN TO DISK
005600                    ORGANIZATION LINE SEQUENTIAL
005700                    FILE STATUS WS-STAT-PROFCSV.
005800     SELECT SALACSV ASSIGN TO DISK
005900                    ORGANIZATION LINE SEQUENTIAL
006000                    FILE STATUS WS-STAT-SALACSV.
006100     SELECT CRSECSV ASSIGN TO DISK
006200                    ORGANIZATION LINE SEQUENTIAL
006300                    FILE STATUS WS-STAT-CRSECSV.
006400     SELECT PROFL ASSIGN TO DISK
006500                    FILE STATUS WS-STAT-PROFL.
006600     SELECT ROOML ASSIGN TO DISK
006700                    FILE STATUS WS-STAT-ROOML.
006800     SELECT CRSEL ASSIGN TO DISK
006900                    FILE STATUS WS-STAT-CRSEL.
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  TMSLOT
007300     LABEL RECORD STANDARD
007400     VALUE OF FILE-ID 'tmslot.dat'
007500     RECORD CONTAINS 30 CHARACTERS.
007600 01  REG-SLOT.
007700     05  CHAVE-SLOT.
007800         10  COD-SLOT              PIC 9(04).
007900     05  DIA-SLOT                  PIC X(09).
008000     05  INI-SLOT                  PIC 9(04).
008100     05  FIM-SLOT                  PIC 9(04).
008200     05  FILLER                    PIC X(09).
008300*
008400 FD  PROFCSV
008500     LABEL RECORD STANDARD
008600     VALUE OF FILE-ID 'professors.csv'.
008700 01  REG-PROFCSV                   PIC X(400).
008800*
008900 FD  SALACSV
009000     LABEL RECORD STANDARD
009100     VALUE OF FILE-ID 'rooms.csv'.
009200 01  REG-SALACSV                   PIC X(400).
009300*
009400 FD  CRSECSV
009500     LABEL RECORD STANDARD
009600     VALUE OF FILE-ID 'courses.csv'.
009700 01  REG-CRSECSV                   PIC X(400).
009800*
009900 FD  PROFL
010000     LABEL RECORD STANDARD
010100     VALUE OF FILE-ID 'profl.dat'
010200     RECORD CONTAINS 160 CHARACTERS.
010300 01  REG-PROF.
010400     05  CHAVE-PROF.
010500         10  COD-PROF              PIC X(10).
010600     05  NOME-PROF                 PIC X(60).
010700     05  CARGA-PROF                PIC 9(04).
010800     05  QTD-INDISP-PROF           PIC 9(02).
010900     05  SLOT-INDISP-PROF OCCURS 20 TIMES
011000                                    PIC 9(04).
011100     05  FILLER                    PIC X(04).
011200*
011300 FD  ROOML
011400     LABEL RECORD STANDARD
011500     VALUE OF FILE-ID 'rooml.dat'
011600     RECORD CONTAINS 360 CHARACTERS.
011700 01  REG-SALA.
011800     05  CHAVE-SALA.
011900         10  COD-SALA              PIC X(10).
012000     05  NOME-SALA                 PIC X(60).
012100     05  CAPAC-SALA                PIC 9(05).
012200     05  QTD-FEAT-SALA             PIC 9(02).
012300     05  FEAT-SALA OCCURS 10 TIMES PIC X(20).
012400     05  QTD-INDISP-SALA           PIC 9(02).
012500     05  SLOT-INDISP-SALA OCCURS 20 TIMES
012600                                    PIC 9(04).
012700     05  FILLER                    PIC X(01).
012800*
012900 FD  CRSEL
013000     LABEL RECORD STANDARD
013100     VALUE OF FILE-ID 'crsel.dat'
013200     RECORD CONTAINS 340 CHARACTERS.
013300 01  REG-CRSE.
013400     05  CHAVE-CRSE.
013500         10  COD-CRSE              PIC X(10).
013600     05  NOME-CRSE                 PIC X(60).
013700     05  DURAC-CRSE                PIC 9(02).
013800     05  MATRIC-CRSE               PIC 9(05).
013900     05  COD-PROF-CRSE              PIC X(10).
014000     05  QTD-FEAT-CRSE             PIC 9(02).
014100     05  FEAT-CRSE OCCURS 10 TIMES PIC X(20).
014200     05  QTD-PREF-CRSE             PIC 9(02).
014300     05  SLOT-PREF-CRSE OCCURS 10 TIMES
014400                                    PIC 9(04).
014500     05  FILLER                    PIC X(09).
014600 WORKING-STORAGE SECTION.
014700 01  WS-STAT-TMSLOT                PIC X(02) VALUE SPACES.
014800 01  WS-STAT-PROFCSV               PIC X(02) VALUE SPACES.
014900 01  WS-STAT-SALACSV               PIC X(02) VALUE SPACES.
015000 01  WS-STAT-CRSECSV               PIC X(02) VALUE SPACES.
015100 01  WS-STAT-PROFL                 PIC X(02) VALUE SPACES.
015200 01  WS-STAT-ROOML                 PIC X(02) VALUE SPACES.
015300 01  WS-STAT-CRSEL                 PIC X(02) VALUE SPACES.
015400 01  WS-NUM-LINHA                  PIC 9(06) COMP VALUE ZERO.
015500 01  WS-QTD-PROF                   PIC 9(04) COMP VALUE ZERO.
015600 01  WS-QTD-SALA                   PIC 9(04) COMP VALUE ZERO.
015700 01  WS-QTD-CRSE                   PIC 9(04) COMP VALUE ZERO.
015800 01  WS-IND-EOF                    PIC X(01) VALUE 'N'.
015900     88  EOF-ARQUIVO                         VALUE 'S'.
016000 01  WS-IND-ASPAS                  PIC X(01) VALUE 'N'.
016100     88  DENTRO-ASPAS                        VALUE 'S'.
016200 01  WS-POS-CARAC                  PIC 9(03) COMP VALUE ZERO.
016300 01  WS-TAM-LINHA                  PIC 9(03) COMP VALUE ZERO.
016400 01  WS-TAM-APOIO                  PIC 9(03) COMP VALUE ZERO.
016500 01  WS-QTD-CAMPO                  PIC 9(02) COMP VALUE ZERO.
016600 01  WS-QTD-CAMPO-MIN              PIC 9(02) COMP VALUE ZERO.
016700 01  WS-IND-CAMPO                  PIC 9(02) COMP VALUE ZERO.
016800 01  WS-TAM-CAMPO                  PIC 9(02) COMP VALUE ZERO.
016900*
017000 01  WS-LINHA                      PIC X(400).
017100 01  WS-LINHA-R REDEFINES WS-LINHA.
017200     05  WS-CARAC OCCURS 400 TIMES PIC X(01).
017300*
017400 01  WS-CAMPO-TAB OCCURS 7 TIMES   PIC X(400).
017500*
017600 01  WS-CAMPO-JUST                 PIC X(05) JUSTIFIED RIGHT.
017700 01  WS-CAMPO-NUM                  PIC 9(05) VALUE ZERO.
017800 01  WS-CAMPO-NUM-R REDEFINES WS-CAMPO-NUM.
017900     05  WS-CAMPO-NUM-DIG OCCURS 5 TIMES PIC X(01).
018000*
018100 01  WS-LST-LINHA                  PIC X(400).
018200 01  WS-LST-LINHA-R REDEFINES WS-LST-LINHA.
018300     05  WS-LST-CARAC OCCURS 400 TIMES PIC X(01).
018400 01  WS-LST-TAB OCCURS 20 TIMES    PIC X(20).
018500 01  WS-LST-QTD                    PIC 9(02) COMP VALUE ZERO.
018600 01  WS-LST-POS                    PIC 9(03) COMP VALUE ZERO.
018700 01  WS-LST-TAM                    PIC 9(03) COMP VALUE ZERO.
018800 01  WS-LST-TAM-TOK                PIC 9(02) COMP VALUE ZERO.
018900*
019000 01  WS-TAB-SLOT OCCURS 60 TIMES.
019100     05  COD-SLOT-TB               PIC 9(04).
019200     05  DIA-SLOT-TB               PIC X(09).
019300     05  INI-SLOT-TB               PIC 9(04).
019400     05  FIM-SLOT-TB               PIC 9(04).
019500 01  WS-QTD-TAB-SLOT                PIC 9(04) COMP VALUE ZERO.
019600 01  WS-IDX-SLOT                   PIC 9(04) COMP VALUE ZERO.
019700 01  WS-SLOT-PROCURADO             PIC 9(04) VALUE ZERO.
019800 01  WS-IND-SLOT-ACHADO            PIC X(01) VALUE 'N'.
019900     88  SLOT-ACHADO                         VALUE 'S'.
020000*
020100 01  WS-DATA-EXEC.
020200     05  WS-ANO-EXEC                PIC 9(02).
020300     05  WS-MES-EXEC                PIC 9(02).
020400     05  WS-DIA-EXEC                PIC 9(02).
020500 01  WS-DATA-EXEC-R REDEFINES WS-DATA-EXEC PIC 9(06).
020600 01  WS-SEC-EXEC                    PIC 9(02) VALUE 19.
020700*
020800 01  WS-NOME-ARQ-ATUAL              PIC X(15) VALUE SPACES.
020850 01  WS-NOME-CAMPO-ATUAL            PIC X(20) VALUE SPACES.
020900 01  WS-MSG-ERRO                   PIC X(60) VALUE SPACES.
021000 PROCEDURE DIVISION.
021100*
021200 0000-INICIO.
021300*    1.5 - seculo p/ janela (ACCEPT FROM DATE so traz 2 digitos)
021400     ACCEPT WS-DATA-EXEC-R FROM DATE.
021500     IF WS-ANO-EXEC < 50
021600        MOVE 20 TO WS-SEC-EXEC
021700     ELSE
021800        MOVE 19 TO WS-SEC-EXEC
021900     END-IF.
022000     PERFORM 0100-ABRIR-ARQUIVOS.
022100     PERFORM 0150-CARREGA-TAB-SLOT
022200             THRU 0150-CARREGA-TAB-SLOT-EXIT.
022300     PERFORM 1000-LE-CSV-PROF THRU 1000-LE-CSV-PROF-EXIT.
022400     PERFORM 2000-LE-CSV-SALA THRU 2000-LE-CSV-SALA-EXIT.
022500     PERFORM 3000-LE-CSV-CRSE THRU 3000-LE-CSV-CRSE-EXIT.
022600     PERFORM 0950-ENCERRA.
022700*
022800 0100-ABRIR-ARQUIVOS.
022900     OPEN INPUT TMSLOT.
023000     IF WS-STAT-TMSLOT NOT = '00'
023100        MOVE 'TMSLOT.DAT NAO ENCONTRADO' TO WS-MSG-ERRO
023200        PERFORM 0900-ERRO-FATAL.
023300     OPEN INPUT PROFCSV.
023400     IF WS-STAT-PROFCSV NOT = '00'
023500        MOVE 'PROFESSORS.CSV NAO ENCONTRADO' TO WS-MSG-ERRO
023600        PERFORM 0900-ERRO-FATAL.
023700     OPEN INPUT SALACSV.
023800     IF WS-STAT-SALACSV NOT = '00'
023900        MOVE 'ROOMS.CSV NAO ENCONTRADO' TO WS-MSG-ERRO
024000        PERFORM 0900-ERRO-FATAL.
024100     OPEN INPUT CRSECSV.
024200     IF WS-STAT-CRSECSV NOT = '00'
024300        MOVE 'COURSES.CSV NAO ENCONTRADO' TO WS-MSG-ERRO
024400        PERFORM 0900-ERRO-FATAL.
024500     OPEN OUTPUT PROFL.
024600     IF WS-STAT-PROFL NOT = '00'
024700        MOVE 'FALHA AO CRIAR PROFL.DAT' TO WS-MSG-ERRO
024800        PERFORM 0900-ERRO-FATAL.
024900     OPEN OUTPUT ROOML.
025000     IF WS-STAT-ROOML NOT = '00'
025100        MOVE 'FALHA AO CRIAR ROOML.DAT' TO WS-MSG-ERRO
025200        PERFORM 0900-ERRO-FATAL.
025300     OPEN OUTPUT CRSEL.
025400     IF WS-STAT-CRSEL NOT = '00'
025500        MOVE 'FALHA AO CRIAR CRSEL.DAT' TO WS-MSG-ERRO
025600        PERFORM 0900-ERRO-FATAL.
025700*
025800 0150-CARREGA-TAB-SLOT.
025900*    1.8 - tabela de horarios fica toda em memoria para resolver
026000*    as listas de indisponibilidade/preferencia dos tres arquivos.
026100     READ TMSLOT
026200         AT END
026300            MOVE 'S' TO WS-IND-EOF
026400            GO TO 0150-CARREGA-TAB-SLOT-EXIT.
026500     IF WS-QTD-TAB-SLOT = 60
026600        MOVE 'TMSLOT.DAT - TABELA CHEIA (MAX 60)' TO WS-MSG-ERRO
026700        PERFORM 0900-ERRO-FATAL.
026800     ADD 1 TO WS-QTD-TAB-SLOT.
026900     MOVE COD-SLOT TO COD-SLOT-TB(WS-QTD-TAB-SLOT).
027000     MOVE DIA-SLOT TO DIA-SLOT-TB(WS-QTD-TAB-SLOT).
027100     MOVE INI-SLOT TO INI-SLOT-TB(WS-QTD-TAB-SLOT).
027200     MOVE FIM-SLOT TO FIM-SLOT-TB(WS-QTD-TAB-SLOT).
027300     GO TO 0150-CARREGA-TAB-SLOT.
027400 0150-CARREGA-TAB-SLOT-EXIT.
027500     MOVE 'N' TO WS-IND-EOF.
027600     CLOSE TMSLOT.
027700*
027800 1000-LE-CSV-PROF.
027900     MOVE 'PROFESSORS.CSV' TO WS-NOME-ARQ-ATUAL.
028000     MOVE ZERO TO WS-NUM-LINHA.
028100     READ PROFCSV INTO WS-LINHA
028200         AT END
028300            MOVE 'PROFESSORS.CSV SEM CABECALHO' TO WS-MSG-ERRO
028400            PERFORM 0900-ERRO-FATAL.
028500     ADD 1 TO WS-NUM-LINHA.
028600 1000-PROF-LOOP.
028700     READ PROFCSV INTO WS-LINHA
028800         AT END
028900            GO TO 1000-LE-CSV-PROF-EXIT.
029000     ADD 1 TO WS-NUM-LINHA.
029100     IF WS-LINHA = SPACES
029200        GO TO 1000-PROF-LOOP.
029300     MOVE 3 TO WS-QTD-CAMPO-MIN.
029400     PERFORM 8000-PARTE-CAMPOS.
029500     IF WS-QTD-CAMPO < WS-QTD-CAMPO-MIN
029600        PERFORM 8600-ERRO-CAMPOS.
029700     PERFORM 1100-MONTA-PROF.
029800     WRITE REG-PROF.
029900     IF WS-STAT-PROFL NOT = '00'
030000        MOVE 'FALHA AO GRAVAR PROFL.DAT' TO WS-MSG-ERRO
030100        PERFORM 0900-ERRO-FATAL.
030200     ADD 1 TO WS-QTD-PROF.
030300     GO TO 1000-PROF-LOOP.
030400 1000-LE-CSV-PROF-EXIT.
030500     EXIT.
030600*
030700 1100-MONTA-PROF.
030800     MOVE SPACES TO COD-PROF NOME-PROF.
030900     MOVE ZERO TO CARGA-PROF QTD-INDISP-PROF.
031000     MOVE WS-CAMPO-TAB(1) TO COD-PROF.
031100     MOVE WS-CAMPO-TAB(2) TO NOME-PROF.
031200     MOVE WS-CAMPO-TAB(3) TO WS-CAMPO-TAB(1).
031250     MOVE 'MAXLOAD' TO WS-NOME-CAMPO-ATUAL.
031300     PERFORM 8700-CONV-NUM.
031400     MOVE WS-CAMPO-NUM TO CARGA-PROF.
031500*    1.0 - CARGA-PROF E GRAVADA E VALIDADA >= 0 (PIC 9 JA GARANTE)
031600*    MAS NAO E CONSULTADA POR CSSCHED - RODIZIO DE PROFESSOR FICA
031700*    A CARGO DA COORDENACAO ACADEMICA, FORA DO JOB NOTURNO.
031800     IF WS-QTD-CAMPO > 3
031900        MOVE WS-CAMPO-TAB(4) TO WS-LST-LINHA
032000        PERFORM 8300-PARTE-LISTA
032100        PERFORM 1150-COPIA-INDISP-PROF
032200                VARYING WS-LST-POS FROM 1 BY 1
032300                UNTIL WS-LST-POS > WS-LST-QTD
032400     END-IF.
032500*
032600 1150-COPIA-INDISP-PROF.
032700     IF QTD-INDISP-PROF = 20
032800        MOVE 'PROFESSORS.CSV - LISTA INDISP CHEIA (MAX 20)'
032900          TO WS-MSG-ERRO
033000        PERFORM 0900-ERRO-FATAL
033100     END-IF.
033200     MOVE WS-LST-TAB(WS-LST-POS) TO WS-CAMPO-TAB(1).
033250     MOVE 'UNAVAILABLESLOTS' TO WS-NOME-CAMPO-ATUAL.
033300     PERFORM 8700-CONV-NUM.
033400     MOVE WS-CAMPO-NUM TO WS-SLOT-PROCURADO.
033500     PERFORM 8900-BUSCA-SLOT.
033600     IF NOT SLOT-ACHADO
033650        STRING WS-NOME-ARQ-ATUAL        DELIMITED BY SIZE
033660               ' LINHA '                DELIMITED BY SIZE
033670               WS-NUM-LINHA             DELIMITED BY SIZE
033680               ' - HORARIO INDISP INEXISTENTE'
033690                                        DELIMITED BY SIZE
033695               INTO WS-MSG-ERRO
033700        PERFORM 0900-ERRO-FATAL
034000     END-IF.
034100     ADD 1 TO QTD-INDISP-PROF.
034200     MOVE WS-SLOT-PROCURADO TO SLOT-INDISP-PROF(QTD-INDISP-PROF).
034300*
034400 2000-LE-CSV-SALA.
034500     MOVE 'ROOMS.CSV' TO WS-NOME-ARQ-ATUAL.
034600     MOVE ZERO TO WS-NUM-LINHA.
034700     READ SALACSV INTO WS-LINHA
034800         AT END
034900            MOVE 'ROOMS.CSV SEM CABECALHO' TO WS-MSG-ERRO
035000            PERFORM 0900-ERRO-FATAL.
035100     ADD 1 TO WS-NUM-LINHA.
035200 2000-SALA-LOOP.
035300     READ SALACSV INTO WS-LINHA
035400         AT END
035500            GO TO 2000-LE-CSV-SALA-EXIT.
035600     ADD 1 TO WS-NUM-LINHA.
035700     IF WS-LINHA = SPACES
035800        GO TO 2000-SALA-LOOP.
035900     MOVE 3 TO WS-QTD-CAMPO-MIN.
036000     PERFORM 8000-PARTE-CAMPOS.
036100     IF WS-QTD-CAMPO < WS-QTD-CAMPO-MIN
036200        PERFORM 8600-ERRO-CAMPOS.
036300     PERFORM 2100-MONTA-SALA.
036400     WRITE REG-SALA.
036500     IF WS-STAT-ROOML NOT = '00'
036600        MOVE 'FALHA AO GRAVAR ROOML.DAT' TO WS-MSG-ERRO
036700        PERFORM 0900-ERRO-FATAL.
036800     ADD 1 TO WS-QTD-SALA.
036900     GO TO 2000-SALA-LOOP.
037000 2000-LE-CSV-SALA-EXIT.
037100     EXIT.
037200*
037300 2100-MONTA-SALA.
037400     MOVE SPACES TO COD-SALA NOME-SALA.
037500     MOVE ZERO TO CAPAC-SALA QTD-FEAT-SALA QTD-INDISP-SALA.
037600     MOVE WS-CAMPO-TAB(1) TO COD-SALA.
037700     MOVE WS-CAMPO-TAB(2) TO NOME-SALA.
037800     MOVE WS-CAMPO-TAB(3) TO WS-CAMPO-TAB(1).
037850     MOVE 'CAPACITY' TO WS-NOME-CAMPO-ATUAL.
037900     PERFORM 8700-CONV-NUM.
038000     MOVE WS-CAMPO-NUM TO CAPAC-SALA.
038100     IF CAPAC-SALA = ZERO
038200        STRING WS-NOME-ARQ-ATUAL        DELIMITED BY SIZE
038300               ' LINHA '                DELIMITED BY SIZE
038400               WS-NUM-LINHA             DELIMITED BY SIZE
038500               ' - CAPACIDADE ZERO'     DELIMITED BY SIZE
038600               INTO WS-MSG-ERRO
038700        PERFORM 0900-ERRO-FATAL
038800     END-IF.
038900     IF WS-QTD-CAMPO > 3
039000        MOVE WS-CAMPO-TAB(4) TO WS-LST-LINHA
039100        PERFORM 8300-PARTE-LISTA
039200        PERFORM 2150-COPIA-FEAT-SALA
039300                VARYING WS-LST-POS FROM 1 BY 1
039400                UNTIL WS-LST-POS > WS-LST-QTD
039500     END-IF.
039600     IF WS-QTD-CAMPO > 4
039700        MOVE WS-CAMPO-TAB(5) TO WS-LST-LINHA
039800        PERFORM 8300-PARTE-LISTA
039900        PERFORM 2160-COPIA-INDISP-SALA
040000                VARYING WS-LST-POS FROM 1 BY 1
040100                UNTIL WS-LST-POS > WS-LST-QTD
040200     END-IF.
040300*
040400 2150-COPIA-FEAT-SALA.
040500     IF QTD-FEAT-SALA = 10
040600        MOVE 'ROOMS.CSV - LISTA DE FEATURES CHEIA (MAX 10)'
040700          TO WS-MSG-ERRO
040800        PERFORM 0900-ERRO-FATAL
040900     END-IF.
041000     ADD 1 TO QTD-FEAT-SALA.
041100     MOVE WS-LST-TAB(WS-LST-POS) TO FEAT-SALA(QTD-FEAT-SALA).
041200*
041300 2160-COPIA-INDISP-SALA.
041400     IF QTD-INDISP-SALA = 20
041500        MOVE 'ROOMS.CSV - LISTA INDISP CHEIA (MAX 20)'
041600          TO WS-MSG-ERRO
041700        PERFORM 0900-ERRO-FATAL
041800     END-IF.
041900     MOVE WS-LST-TAB(WS-LST-POS) TO WS-CAMPO-TAB(1).
041950     MOVE 'UNAVAILABLESLOTS' TO WS-NOME-CAMPO-ATUAL.
042000     PERFORM 8700-CONV-NUM.
042100     MOVE WS-CAMPO-NUM TO WS-SLOT-PROCURADO.
042200     PERFORM 8900-BUSCA-SLOT.
042300     IF NOT SLOT-ACHADO
042350        STRING WS-NOME-ARQ-ATUAL        DELIMITED BY SIZE
042360               ' LINHA '                DELIMITED BY SIZE
042370               WS-NUM-LINHA             DELIMITED BY SIZE
042380               ' - HORARIO INDISP INEXISTENTE'
042390                                        DELIMITED BY SIZE
042395               INTO WS-MSG-ERRO
042600        PERFORM 0900-ERRO-FATAL
042700     END-IF.
042800     ADD 1 TO QTD-INDISP-SALA.
042900     MOVE WS-SLOT-PROCURADO TO SLOT-INDISP-SALA(QTD-INDISP-SALA).
043000*
043100 3000-LE-CSV-CRSE.
043200     MOVE 'COURSES.CSV' TO WS-NOME-ARQ-ATUAL.
043300     MOVE ZERO TO WS-NUM-LINHA.
043400     READ CRSECSV INTO WS-LINHA
043500         AT END
043600            MOVE 'COURSES.CSV SEM CABECALHO' TO WS-MSG-ERRO
043700            PERFORM 0900-ERRO-FATAL.
043800     ADD 1 TO WS-NUM-LINHA.
043900 3000-CRSE-LOOP.
044000     READ CRSECSV INTO WS-LINHA
044100         AT END
044200            GO TO 3000-LE-CSV-CRSE-EXIT.
044300     ADD 1 TO WS-NUM-LINHA.
044400     IF WS-LINHA = SPACES
044500        GO TO 3000-CRSE-LOOP.
044600     MOVE 5 TO WS-QTD-CAMPO-MIN.
044700     PERFORM 8000-PARTE-CAMPOS.
044800     IF WS-QTD-CAMPO < WS-QTD-CAMPO-MIN
044900        PERFORM 8600-ERRO-CAMPOS.
045000     PERFORM 3100-MONTA-CRSE.
045100     WRITE REG-CRSE.
045200     IF WS-STAT-CRSEL NOT = '00'
045300        MOVE 'FALHA AO GRAVAR CRSEL.DAT' TO WS-MSG-ERRO
045400        PERFORM 0900-ERRO-FATAL.
045500     ADD 1 TO WS-QTD-CRSE.
045600     GO TO 3000-CRSE-LOOP.
045700 3000-LE-CSV-CRSE-EXIT.
045800     EXIT.
045900*
046000 3100-MONTA-CRSE.
046100     MOVE SPACES TO COD-CRSE NOME-CRSE COD-PROF-CRSE.
046200     MOVE ZERO TO DURAC-CRSE MATRIC-CRSE
046300                  QTD-FEAT-CRSE QTD-PREF-CRSE.
046400     MOVE WS-CAMPO-TAB(1) TO COD-CRSE.
046500     MOVE WS-CAMPO-TAB(2) TO NOME-CRSE.
046600     MOVE WS-CAMPO-TAB(3) TO WS-CAMPO-TAB(1).
046650     MOVE 'DURATION' TO WS-NOME-CAMPO-ATUAL.
046700     PERFORM 8700-CONV-NUM.
046800     MOVE WS-CAMPO-NUM TO DURAC-CRSE.
046900     MOVE WS-CAMPO-TAB(4) TO WS-CAMPO-TAB(1).
046950     MOVE 'EXPECTEDENROLLMENT' TO WS-NOME-CAMPO-ATUAL.
047000     PERFORM 8700-CONV-NUM.
047100     MOVE WS-CAMPO-NUM TO MATRIC-CRSE.
047200     MOVE WS-CAMPO-TAB(5) TO COD-PROF-CRSE.
047300     IF DURAC-CRSE = ZERO OR MATRIC-CRSE = ZERO
047400        STRING WS-NOME-ARQ-ATUAL        DELIMITED BY SIZE
047500               ' LINHA '                DELIMITED BY SIZE
047600               WS-NUM-LINHA             DELIMITED BY SIZE
047700               ' - DURATION/ENROLLMENT ZERO'
047800                                        DELIMITED BY SIZE
047900               INTO WS-MSG-ERRO
048000        PERFORM 0900-ERRO-FATAL
048100     END-IF.
048110     IF DURAC-CRSE > 8
048120        STRING WS-NOME-ARQ-ATUAL        DELIMITED BY SIZE
048130               ' LINHA '                DELIMITED BY SIZE
048140               WS-NUM-LINHA             DELIMITED BY SIZE
048150               ' - DURATION > 8 (MAX 8)'
048160                                        DELIMITED BY SIZE
048190               INTO WS-MSG-ERRO
048195        PERFORM 0900-ERRO-FATAL
048198     END-IF.
048200     IF WS-QTD-CAMPO > 5
048300        MOVE WS-CAMPO-TAB(6) TO WS-LST-LINHA
048400        PERFORM 8300-PARTE-LISTA
048500        PERFORM 3150-COPIA-FEAT-CRSE
048600                VARYING WS-LST-POS FROM 1 BY 1
048700                UNTIL WS-LST-POS > WS-LST-QTD
048800     END-IF.
048900     IF WS-QTD-CAMPO > 6
049000        MOVE WS-CAMPO-TAB(7) TO WS-LST-LINHA
049100        PERFORM 8300-PARTE-LISTA
049200        PERFORM 3160-COPIA-PREF-CRSE
049300                VARYING WS-LST-POS FROM 1 BY 1
049400                UNTIL WS-LST-POS > WS-LST-QTD
049500     END-IF.
049600*
049700 3150-COPIA-FEAT-CRSE.
049800     IF QTD-FEAT-CRSE = 10
049900        MOVE 'COURSES.CSV - LISTA DE FEATURES CHEIA (MAX 10)'
050000          TO WS-MSG-ERRO
050100        PERFORM 0900-ERRO-FATAL
050200     END-IF.
050300     ADD 1 TO QTD-FEAT-CRSE.
050400     MOVE WS-LST-TAB(WS-LST-POS) TO FEAT-CRSE(QTD-FEAT-CRSE).
050500*
050600 3160-COPIA-PREF-CRSE.
050700     IF QTD-PREF-CRSE = 10
050800        MOVE 'COURSES.CSV - LISTA DE PREFERENCIA CHEIA (MAX 10)'
050900          TO WS-MSG-ERRO
051000        PERFORM 0900-ERRO-FATAL
051100     END-IF.
051200     MOVE WS-LST-TAB(WS-LST-POS) TO WS-CAMPO-TAB(1).
051250     MOVE 'PREFTIMEWINDOWS' TO WS-NOME-CAMPO-ATUAL.
051300     PERFORM 8700-CONV-NUM.
051400     MOVE WS-CAMPO-NUM TO WS-SLOT-PROCURADO.
051500     PERFORM 8900-BUSCA-SLOT.
051600     IF NOT SLOT-ACHADO
051650        STRING WS-NOME-ARQ-ATUAL        DELIMITED BY SIZE
051660               ' LINHA '                DELIMITED BY SIZE
051670               WS-NUM-LINHA             DELIMITED BY SIZE
051680               ' - HORARIO PREFERIDO INEXISTENTE'
051690                                        DELIMITED BY SIZE
051695               INTO WS-MSG-ERRO
051900        PERFORM 0900-ERRO-FATAL
052000     END-IF.
052100     ADD 1 TO QTD-PREF-CRSE.
052200     MOVE WS-SLOT-PROCURADO TO SLOT-PREF-CRSE(QTD-PREF-CRSE).
052300*
052400 8000-PARTE-CAMPOS.
052500     MOVE ZERO TO WS-QTD-CAMPO WS-TAM-CAMPO.
052600     MOVE 'N' TO WS-IND-ASPAS.
052700     MOVE 1 TO WS-QTD-CAMPO.
052800     PERFORM 8010-LIMPA-CAMPO-TAB
052900             VARYING WS-IND-CAMPO FROM 1 BY 1
053000             UNTIL WS-IND-CAMPO > 7.
053100     MOVE 400 TO WS-TAM-LINHA.
053200     PERFORM 8020-TESTA-TAM-LINHA THRU 8020-TESTA-TAM-LINHA-EXIT
053300             VARYING WS-TAM-LINHA FROM 400 BY -1
053400             UNTIL WS-TAM-LINHA = 0
053500             OR WS-CARAC(WS-TAM-LINHA) NOT = SPACE.
053600     PERFORM 8030-PARTE-UM-CARAC
053700             VARYING WS-POS-CARAC FROM 1 BY 1
053800             UNTIL WS-POS-CARAC > WS-TAM-LINHA.
053900*
054000 8010-LIMPA-CAMPO-TAB.
054100     MOVE SPACES TO WS-CAMPO-TAB(WS-IND-CAMPO).
054200*
054300 8020-TESTA-TAM-LINHA.
054400     CONTINUE.
054500 8020-TESTA-TAM-LINHA-EXIT.
054600     EXIT.
054700*
054800 8030-PARTE-UM-CARAC.
054900     IF WS-CARAC(WS-POS-CARAC) = '"'
055000        IF DENTRO-ASPAS
055100           MOVE 'N' TO WS-IND-ASPAS
055200        ELSE
055300           MOVE 'S' TO WS-IND-ASPAS
055400        END-IF
055500     ELSE
055600        IF WS-CARAC(WS-POS-CARAC) = ',' AND NOT DENTRO-ASPAS
055700           ADD 1 TO WS-QTD-CAMPO
055800           MOVE ZERO TO WS-TAM-CAMPO
055900        ELSE
056000           ADD 1 TO WS-TAM-CAMPO
056100           IF WS-QTD-CAMPO < 8
056200              MOVE WS-CARAC(WS-POS-CARAC)
056300                TO WS-CAMPO-TAB(WS-QTD-CAMPO)(WS-TAM-CAMPO:1)
056400           END-IF
056500        END-IF
056600     END-IF.
056700*
056800 8300-PARTE-LISTA.
056900*    separa WS-LST-LINHA em ate 20 tokens por ';', descartando
057000*    tokens vazios (p.ex. lista terminada em ';').
057100     MOVE ZERO TO WS-LST-QTD WS-LST-TAM-TOK.
057200     PERFORM 8310-LIMPA-LST-TAB
057300             VARYING WS-LST-POS FROM 1 BY 1
057400             UNTIL WS-LST-POS > 20.
057500     MOVE 400 TO WS-LST-TAM.
057600     PERFORM 8320-TESTA-TAM-LST THRU 8320-TESTA-TAM-LST-EXIT
057700             VARYING WS-LST-TAM FROM 400 BY -1
057800             UNTIL WS-LST-TAM = 0
057900             OR WS-LST-CARAC(WS-LST-TAM) NOT = SPACE.
058000     IF WS-LST-TAM > 0
058100        ADD 1 TO WS-LST-QTD
058200        PERFORM 8330-PARTE-UM-CARAC-LST
058300                VARYING WS-LST-POS FROM 1 BY 1
058400                UNTIL WS-LST-POS > WS-LST-TAM
058500        IF WS-LST-TAM-TOK = 0
058600           SUBTRACT 1 FROM WS-LST-QTD
058700        END-IF
058800     END-IF.
058900*
059000 8310-LIMPA-LST-TAB.
059100     MOVE SPACES TO WS-LST-TAB(WS-LST-POS).
059200*
059300 8320-TESTA-TAM-LST.
059400     CONTINUE.
059500 8320-TESTA-TAM-LST-EXIT.
059600     EXIT.
059700*
059800 8330-PARTE-UM-CARAC-LST.
059900     IF WS-LST-CARAC(WS-LST-POS) = ';'
060000        IF WS-LST-TAM-TOK = 0
060100           CONTINUE
060200        ELSE
060300           ADD 1 TO WS-LST-QTD
060400           MOVE ZERO TO WS-LST-TAM-TOK
060500        END-IF
060600     ELSE
060700        IF WS-LST-CARAC(WS-LST-POS) NOT = SPACE
060800          OR WS-LST-TAM-TOK NOT = 0
060900           ADD 1 TO WS-LST-TAM-TOK
061000           IF WS-LST-TAM-TOK < 21
061100              MOVE WS-LST-CARAC(WS-LST-POS)
061200                TO WS-LST-TAB(WS-LST-QTD)(WS-LST-TAM-TOK:1)
061300           END-IF
061400        END-IF
061500     END-IF.
061600*
061700 8600-ERRO-CAMPOS.
061800     STRING WS-NOME-ARQ-ATUAL            DELIMITED BY SIZE
061900            ' LINHA '                    DELIMITED BY SIZE
062000            WS-NUM-LINHA                 DELIMITED BY SIZE
062100            ' - MENOS CAMPOS QUE O MINIMO EXIGIDO'
062200                                         DELIMITED BY SIZE
062300            INTO WS-MSG-ERRO.
062400     PERFORM 0900-ERRO-FATAL.
062500*
062600 8700-CONV-NUM.
062700*    1.3/1.9 - campo e alinhado a direita e zerado a esquerda, sem
062800*    FUNCTION TRIM, antes da checagem; cada digito e validado -
062900*    campo nao numerico aborta o job (fatal).
063000     MOVE SPACES TO WS-CAMPO-JUST.
063100     MOVE 400 TO WS-TAM-APOIO.
063200     PERFORM 8710-TESTA-TAM-CAMPO THRU 8710-TESTA-TAM-CAMPO-EXIT
063300             VARYING WS-TAM-APOIO FROM 400 BY -1
063400             UNTIL WS-TAM-APOIO = 0
063500             OR WS-CAMPO-TAB(1)(WS-TAM-APOIO:1) NOT = SPACE.
063600     IF WS-TAM-APOIO > 0
063700        MOVE WS-CAMPO-TAB(1)(1:WS-TAM-APOIO) TO WS-CAMPO-JUST
063800     END-IF.
063900     INSPECT WS-CAMPO-JUST REPLACING LEADING SPACE BY ZERO.
064000     MOVE WS-CAMPO-JUST TO WS-CAMPO-NUM-R.
064100     PERFORM 8720-VALIDA-DIGITO
064200             VARYING WS-IND-CAMPO FROM 1 BY 1
064300             UNTIL WS-IND-CAMPO > 5.
064400*
064500 8710-TESTA-TAM-CAMPO.
064600     CONTINUE.
064700 8710-TESTA-TAM-CAMPO-EXIT.
064800     EXIT.
064900*
065000 8720-VALIDA-DIGITO.
065100     IF WS-CAMPO-NUM-DIG(WS-IND-CAMPO) NOT NUMERIC
065200        STRING WS-NOME-ARQ-ATUAL         DELIMITED BY SIZE
065300               ' LINHA '                 DELIMITED BY SIZE
065400               WS-NUM-LINHA              DELIMITED BY SIZE
065450               ' - '                     DELIMITED BY SIZE
065480               WS-NOME-CAMPO-ATUAL       DELIMITED BY SPACE
065500               ' INVALIDO'               DELIMITED BY SIZE
065700               INTO WS-MSG-ERRO
065800        PERFORM 0900-ERRO-FATAL
065900     END-IF.
066000*
066100 8900-BUSCA-SLOT.
066200     MOVE 'N' TO WS-IND-SLOT-ACHADO.
066300     PERFORM 8910-COMPARA-SLOT
066400             VARYING WS-IDX-SLOT FROM 1 BY 1
066500             UNTIL WS-IDX-SLOT > WS-QTD-TAB-SLOT
066600             OR SLOT-ACHADO.
066700*
066800 8910-COMPARA-SLOT.
066900     IF COD-SLOT-TB(WS-IDX-SLOT) = WS-SLOT-PROCURADO
067000        MOVE 'S' TO WS-IND-SLOT-ACHADO
067100     END-IF.
067200*
067300 0900-ERRO-FATAL.
067400     DISPLAY 'MSTRLOAD-COB *** ERRO FATAL *** ' WS-MSG-ERRO.
067500     CLOSE TMSLOT PROFCSV SALACSV CRSECSV PROFL ROOML CRSEL.
067600     STOP RUN.
067700*
067800 0950-ENCERRA.
067900     CLOSE PROFCSV SALACSV CRSECSV PROFL ROOML CRSEL.
068000     DISPLAY 'MSTRLOAD - PROFESSORES CARREGADOS: ' WS-QTD-PROF.
068100     DISPLAY 'MSTRLOAD - SALAS CARREGADAS      : ' WS-QTD-SALA.
068200     DISPLAY 'MSTRLOAD - DISCIPLINAS CARREGADAS: ' WS-QTD-CRSE.
068300     CHAIN 'CSSCHED.EXE'.
