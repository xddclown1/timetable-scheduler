000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. SCHEDRPT-COB.
000300 AUTHOR. R. CARNEIRO.
000400 INSTALLATION. EMPRESA S/A - CPD.
000500 DATE-WRITTEN. 05/02/1990.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DO CPD.
000800*    EMPRESA S/A
000900* ANALISTA       : R. CARNEIRO
001000* PROGRAMADOR(A) : R. CARNEIRO
001100* FINALIDADE     : 4O E ULTIMO PASSO DO JOB DE MONTAGEM DE GRADE
001200*                  HORARIA - LE ASSGN.DAT, UNSCHD.DAT E
001300*                  RUNSTAT.DAT (GERADOS POR CSSCHED), ORDENA OS
001400*                  ENCAIXES PELO PRIMEIRO HORARIO (DIA/INICIO/
001500*                  CODIGO DO SLOT) E IMPRIME NA TELA A GRADE
001600*                  FINAL, GRAVANDO TAMBEM UMA COPIA EM
001700*                  SCHEDULE.TXT EM FORMATO CSV. ENCERRA O JOB.
001800* DATA           : 05/02/1990
001900*
002000* VRS        DATA           DESCRICAO                             R.CARNEI
002100* ---        ----------     --------------------------------------
002200* 1.0        05/02/1990     IMPLANTACAO                           R.CARNEI
002300* 1.1        19/05/1992     NOME DA DISCIPLINA E DA SALA PASSAM A
002400*                           SER TRUNCADOS COM "..." NA TELA QUANDO
002500*                           MAIORES QUE A COLUNA DO RELATORIO -
002600*                           OS-1990                               J.ABRANT
002700* 1.2        08/03/1996     COLUNA DE HORARIOS NO ARQUIVO CSV
002800*                           PASSA A SEPARAR OS HORARIOS POR ";"
002900*                           AO INVES DE "," (CONFUNDIA COM AS
003000*                           VIRGULAS DO PROPRIO CSV)              R.CARNEI
003100* 1.3        02/12/1998     AJUSTE ANO 2000 - WS-DATA-EXEC PASSA
003200*                           A GRAVAR O SECULO (WS-SEC-EXEC) NO
003300*                           CABECALHO DA TELA                     R.CARNEI
003400* 1.4        25/01/1999     REVISAO P/ CONFORMIDADE COM O ANO 2000
003500*                           NENHUM OUTRO CAMPO DE DATA NO PROGRAMA
003600*                           TESTADO OK                            R.CARNEI
003700* 1.5        14/09/2001     RESUMO FINAL PASSA A LISTAR O MOTIVO
003800*                           DE CADA DISCIPLINA NAO ESCALONADA
003900*                           (ANTES SO TOTAL) - OS-2350            J.ABRANT
004000* 1.6        30/06/2004     SCHEDULE.TXT PASSA A COLOCAR O NOME
004100*                           DA SALA ENTRE ASPAS QUANDO CONTEM
004200*                           VIRGULA OU ASPAS - OS-2600            R.CARNEI
004300* 1.7        11/10/2007     ESTE E O ULTIMO PASSO DO JOB - NAO HA
004400*                           MAIS CHAIN, O JOB TERMINA AQUI        J.ABRANT
004410* 1.8        22/01/2009     TEXTO "(SLOT NNNN)" NA COLUNA DE
004420*                           HORARIOS ESTAVA EM CAIXA ALTA - CORRIGIDO
004430*                           PARA "(slot NNNN)" - OS-2710          J.ABRANT
004440* 1.9        18/08/2009     REMOVIDO SPECIAL-NAMES C01/TOP-OF-FORM
004450*                           - NENHUMA IMPRESSORA NESTE PASSO DO
004460*                           JOB, CLAUSULA NUNCA FOI REFERENCIADA -
004470*                           OS-2850                                J.ABRANT
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-PC.
004800 OBJECT-COMPUTER. IBM-PC.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ASSGN ASSIGN TO DISK
005300                    FILE STATUS WS-STAT-ASSGN.
005400     SELECT UNSCHD ASSIGN TO DISK
005500                    FILE STATUS WS-STAT-UNSCHD.
005600     SELECT RUNSTAT ASSIGN TO DISK
005700                    FILE STATUS WS-STAT-RUNSTAT.
005800     SELECT SCHDOUT ASSIGN TO DISK
005900                    ORGANIZATION LINE SEQUENTIAL
006000                    FILE STATUS WS-STAT-SCHDOUT.
006100     SELECT SRTASG ASSIGN TO DISK.
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  ASSGN
006500     LABEL RECORD STANDARD
006600     VALUE OF FILE-ID 'assgn.dat'
006700     RECORD CONTAINS 340 CHARACTERS.
006800 01  REG-ASSIGN.
006900     05  CHAVE-ASSIGN.
007000         10  COD-CRSE-ASG          PIC X(10).
007100     05  NOME-CRSE-ASG             PIC X(60).
007200     05  COD-SALA-ASG              PIC X(10).
007300     05  NOME-SALA-ASG             PIC X(60).
007400     05  COD-PROF-ASG              PIC X(10).
007500     05  DIA-ASG                   PIC X(09).
007600     05  INI-ASG                   PIC 9(04).
007700     05  QTD-SLOT-ASG              PIC 9(02).
007800     05  SLOT-ASG OCCURS 8 TIMES.
007900         10  COD-SLOT-ASG          PIC 9(04).
008000         10  DIA-SLOT-ASG          PIC X(09).
008100         10  INI-SLOT-ASG          PIC 9(04).
008200         10  FIM-SLOT-ASG          PIC 9(04).
008300     05  PRIM-SLOT-ASG             PIC 9(04).
008400     05  FILLER                    PIC X(03).
008500*
008600 FD  UNSCHD
008700     LABEL RECORD STANDARD
008800     VALUE OF FILE-ID 'unschd.dat'
008900     RECORD CONTAINS 100 CHARACTERS.
009000 01  REG-UNSCHD.
009100     05  CHAVE-UNSCHD.
009200         10  COD-CRSE-UNS          PIC X(10).
009300     05  MSG-UNS                   PIC X(80).
009400     05  FILLER                    PIC X(10).
009500*
009600 FD  RUNSTAT
009700     LABEL RECORD STANDARD
009800     VALUE OF FILE-ID 'runstat.dat'
009900     RECORD CONTAINS 80 CHARACTERS.
010000 01  REG-RUNSTAT.
010100     05  IND-SUCESSO-STAT          PIC X(01).
010200     05  QTD-CRSE-TOTAL-STAT       PIC 9(03).
010300     05  QTD-CRSE-ESCALON-STAT     PIC 9(03).
010400     05  QTD-CRSE-NAO-ESC-STAT     PIC 9(03).
010500     05  TEMPO-SEG-TOTAL-STAT      PIC 9(07).
010600     05  MSG-ABORTO-STAT           PIC X(60).
010700     05  FILLER                    PIC X(03).
010800*
010900 FD  SCHDOUT
011000     LABEL RECORD STANDARD
011100     VALUE OF FILE-ID 'schedule.txt'.
011200 01  REG-SCHDOUT                   PIC X(200).
011300*
011400 SD  SRTASG
011500     VALUE OF FILE-ID 'srtasg.dat'.
011600 01  REG-SRTASG.
011700     05  SD-COD-CRSE-SRT           PIC X(10).
011800     05  SD-NOME-CRSE-SRT          PIC X(60).
011900     05  SD-COD-SALA-SRT           PIC X(10).
012000     05  SD-NOME-SALA-SRT          PIC X(60).
012100     05  SD-COD-PROF-SRT           PIC X(10).
012200     05  SD-DIA-SRT                PIC X(09).
012300     05  SD-INI-SRT                PIC 9(04).
012400     05  SD-QTD-SLOT-SRT           PIC 9(02).
012500     05  SD-SLOT-SRT OCCURS 8 TIMES.
012600         10  SD-COD-SLOT-SRT       PIC 9(04).
012700         10  SD-DIA-SLOT-SRT       PIC X(09).
012800         10  SD-INI-SLOT-SRT       PIC 9(04).
012900         10  SD-FIM-SLOT-SRT       PIC 9(04).
013000     05  SD-PRIM-SLOT-SRT          PIC 9(04).
013100     05  FILLER                    PIC X(03).
013200 WORKING-STORAGE SECTION.
013300 01  WS-STAT-ASSGN                 PIC X(02) VALUE SPACES.
013400 01  WS-STAT-UNSCHD                PIC X(02) VALUE SPACES.
013500 01  WS-STAT-RUNSTAT                PIC X(02) VALUE SPACES.
013600 01  WS-STAT-SCHDOUT                PIC X(02) VALUE SPACES.
013700 01  WS-MSG-ERRO                   PIC X(80) VALUE SPACES.
013800 01  WS-IND-EOF-UNSCHD             PIC X(01) VALUE 'N'.
013900     88  EOF-UNSCHD                    VALUE 'S'.
014000*
014100* CAMPOS DE WORKING-STORAGE QUE RECEBEM O CONTEUDO DO
014200* RUNSTAT.DAT PARA USO NO RESUMO DESTE RELATORIO
014300*
014400 01  WS-IND-SUCESSO                PIC X(01) VALUE SPACE.
014500 01  WS-QTD-CRSE-TOTAL             PIC 9(03) VALUE ZERO.
014600 01  WS-QTD-CRSE-ESCALON           PIC 9(03) VALUE ZERO.
014700 01  WS-QTD-CRSE-NAO-ESC           PIC 9(03) VALUE ZERO.
014800 01  WS-TEMPO-SEG-TOTAL            PIC 9(07) VALUE ZERO.
014900 01  WS-MSG-ABORTO                 PIC X(60) VALUE SPACES.
015000*
015100* LINHA DA TABELA DE TELA - COLUNAS FIXAS, SEPARADAS POR
015200* FILLER DE UMA POSICAO (MESMA IDEIA DO CABE1/CABE2 DO RELNOT)
015300*
015400 01  WS-LINHA-TAB.
015500     05  LIN-CRSE-TAB              PIC X(10).
015600     05  FILLER                    PIC X(01) VALUE SPACE.
015700     05  LIN-NOME-TAB              PIC X(35).
015800     05  FILLER                    PIC X(01) VALUE SPACE.
015900     05  LIN-SALA-TAB              PIC X(15).
016000     05  FILLER                    PIC X(01) VALUE SPACE.
016100     05  LIN-PROF-TAB              PIC X(15).
016200     05  FILLER                    PIC X(01) VALUE SPACE.
016300     05  LIN-SLOTS-TAB             PIC X(30).
016400*
016500 01  WS-REGUA-IGUAL                PIC X(100) VALUE ALL '='.
016600 01  WS-REGUA-TRACO                PIC X(100) VALUE ALL '-'.
016700*
016800* MONTAGEM DA COLUNA DE HORARIOS (TELA E CSV) - UM SLOT POR
016900* VEZ, DEPOIS JUNTADOS COM O SEPARADOR DE CADA SAIDA
017000*
017100 01  WS-SLOTS-TELA                 PIC X(200) VALUE SPACES.
017200 01  WS-SLOTS-CSV                  PIC X(200) VALUE SPACES.
017300 01  WS-SLOT-TXT                   PIC X(40)  VALUE SPACES.
017400 01  WS-PTR-TELA                   PIC 9(03) COMP VALUE ZERO.
017500 01  WS-PTR-CSV                    PIC 9(03) COMP VALUE ZERO.
017600 01  WS-IDX-SLOT-REL               PIC 9(02) COMP VALUE ZERO.
017700 01  WS-DIA-TRIM                   PIC X(09) VALUE SPACES.
017800 01  WS-TRIM9-TAM                  PIC 9(01) COMP VALUE ZERO.
017900*
018000* ROTINA GENERICA DE CORTE/TRUNCAGEM DE TEXTO (NOME DA
018100* DISCIPLINA, NOME DA SALA, COLUNA DE HORARIOS JUNTADA) -
018200* RECEBE EM WS-TRUNC-ENTRADA/WS-TRUNC-LARGURA, DEVOLVE EM
018300* WS-TRUNC-SAIDA/WS-TRUNC-TAM
018400*
018500 01  WS-TRUNC-ENTRADA              PIC X(200) VALUE SPACES.
018600 01  WS-TRUNC-ENTRADA-R REDEFINES WS-TRUNC-ENTRADA.
018700     05  WS-TRUNC-ENTRADA-POS OCCURS 200 TIMES
018800                                    PIC X(01).
018900 01  WS-TRUNC-SAIDA                PIC X(200) VALUE SPACES.
019000 01  WS-TRUNC-TAM                  PIC 9(03) COMP VALUE ZERO.
019100 01  WS-TRUNC-LARGURA              PIC 9(03) COMP VALUE ZERO.
019200*
019300* CAMPOS PARA A MONTAGEM DE UMA LINHA DO ARQUIVO CSV -
019400* REDEFINES PARA TESTAR SE O NOME TEM VIRGULA/ASPAS SEM
019500* PRECISAR DE UMA SUB-ROTINA GENERICA DE BUSCA DE CARACTERE
019600*
019700 01  WS-CAMPO-CSV                  PIC X(60) VALUE SPACES.
019800 01  WS-CAMPO-CSV-R REDEFINES WS-CAMPO-CSV.
019900     05  WS-CAMPO-CSV-POS OCCURS 60 TIMES
020000                                    PIC X(01).
020100 01  WS-CAMPO-CSV-SAIDA            PIC X(124) VALUE SPACES.
020200 01  WS-IND-TEM-VIRG-ASPAS         PIC X(01) VALUE 'N'.
020300     88  TEM-VIRG-ASPAS                VALUE 'S'.
020400 01  WS-M                          PIC 9(02) COMP VALUE ZERO.
020500 01  WS-N                          PIC 9(02) COMP VALUE ZERO.
020600 01  WS-PTR-REG                    PIC 9(03) COMP VALUE ZERO.
020700 01  WS-QTD-IMPRESSO               PIC 9(03) COMP VALUE ZERO.
020800*
020900* REDEFINES DO HORARIO DO SISTEMA - USADO SO PARA GRAVAR O
021000* SECULO NO CABECALHO DA TELA (MESMA IDEIA DO TSLOTLD/MSTRLOAD)
021100*
021200 01  WS-DATA-EXEC                  PIC 9(06).
021300 01  WS-DATA-EXEC-R REDEFINES WS-DATA-EXEC.
021400     05  WS-ANO-EXEC               PIC 9(02).
021500     05  WS-MES-EXEC               PIC 9(02).
021600     05  WS-DIA-EXEC               PIC 9(02).
021700 01  WS-SEC-EXEC                   PIC 9(02) VALUE ZERO.
021800 01  WS-ANO-EXEC-COMPL             PIC 9(04) VALUE ZERO.
021900 PROCEDURE DIVISION.
022000 0000-INICIO.
022100     ACCEPT WS-DATA-EXEC FROM DATE.
022200     IF WS-ANO-EXEC < 50
022300         MOVE 20 TO WS-SEC-EXEC
022400     ELSE
022500         MOVE 19 TO WS-SEC-EXEC
022600     END-IF.
022700     COMPUTE WS-ANO-EXEC-COMPL = WS-SEC-EXEC * 100 + WS-ANO-EXEC.
022800     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-ABRE-ARQUIVOS-EXIT.
022900     PERFORM 0150-LE-RUNSTAT THRU 0150-LE-RUNSTAT-EXIT.
023000     PERFORM 1000-CABEC-TELA THRU 1000-CABEC-TELA-EXIT.
023100     PERFORM 2000-GRAVA-CABEC-CSV THRU 2000-GRAVA-CABEC-CSV-EXIT.
023200     IF WS-QTD-CRSE-ESCALON = ZERO
023300         DISPLAY 'NENHUMA DISCIPLINA FOI ESCALONADA NESTA RODADA.'
023400     ELSE
023500         PERFORM 1100-CABEC-TAB THRU 1100-CABEC-TAB-EXIT
023600         SORT SRTASG
023700             ASCENDING KEY SD-DIA-SRT SD-INI-SRT SD-PRIM-SLOT-SRT
023800             INPUT PROCEDURE 0400-SELECIONA
023900             OUTPUT PROCEDURE 0500-MONTA-RELATORIO
024000         PERFORM 1900-RODAPE-TAB THRU 1900-RODAPE-TAB-EXIT
024100     END-IF.
024200     PERFORM 3000-IMPRIME-RESUMO THRU 3000-IMPRIME-RESUMO-EXIT.
024300     PERFORM 0950-ENCERRA THRU 0950-ENCERRA-EXIT.
024400*
024500 0100-ABRE-ARQUIVOS.
024600     OPEN INPUT ASSGN.
024700     IF WS-STAT-ASSGN NOT = '00'
024800         MOVE 'FALHA AO ABRIR ASSGN.DAT' TO WS-MSG-ERRO
024900         PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
025000     END-IF.
025100     OPEN INPUT UNSCHD.
025200     IF WS-STAT-UNSCHD NOT = '00'
025300         MOVE 'FALHA AO ABRIR UNSCHD.DAT' TO WS-MSG-ERRO
025400         PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
025500     END-IF.
025600     OPEN INPUT RUNSTAT.
025700     IF WS-STAT-RUNSTAT NOT = '00'
025800         MOVE 'FALHA AO ABRIR RUNSTAT.DAT' TO WS-MSG-ERRO
025900         PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
026000     END-IF.
026100     OPEN OUTPUT SCHDOUT.
026200     IF WS-STAT-SCHDOUT NOT = '00'
026300         MOVE 'FALHA AO ABRIR SCHEDULE.TXT' TO WS-MSG-ERRO
026400         PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
026500     END-IF.
026600 0100-ABRE-ARQUIVOS-EXIT.
026700     EXIT.
026800*
026900 0150-LE-RUNSTAT.
027000     READ RUNSTAT AT END
027100         MOVE 'RUNSTAT.DAT VAZIO - PASSO ANTERIOR NAO RODOU'
027200             TO WS-MSG-ERRO
027300         PERFORM 0900-ERRO-FATAL THRU 0900-ERRO-FATAL-EXIT
027400     END-READ.
027500     MOVE IND-SUCESSO-STAT      TO WS-IND-SUCESSO.
027600     MOVE QTD-CRSE-TOTAL-STAT   TO WS-QTD-CRSE-TOTAL.
027700     MOVE QTD-CRSE-ESCALON-STAT TO WS-QTD-CRSE-ESCALON.
027800     MOVE QTD-CRSE-NAO-ESC-STAT TO WS-QTD-CRSE-NAO-ESC.
027900     MOVE TEMPO-SEG-TOTAL-STAT  TO WS-TEMPO-SEG-TOTAL.
028000     MOVE MSG-ABORTO-STAT       TO WS-MSG-ABORTO.
028100     CLOSE RUNSTAT.
028200 0150-LE-RUNSTAT-EXIT.
028300     EXIT.
028400*
028500 1000-CABEC-TELA.
028600     DISPLAY WS-REGUA-IGUAL.
028700     DISPLAY 'GRADE HORARIA DAS DISCIPLINAS - RELATORIO FINAL - '
028800             WS-ANO-EXEC-COMPL '/' WS-MES-EXEC '/' WS-DIA-EXEC.
028900     DISPLAY WS-REGUA-IGUAL.
029000     DISPLAY SPACE.
029100 1000-CABEC-TELA-EXIT.
029200     EXIT.
029300*
029400 1100-CABEC-TAB.
029500     MOVE 'COD DISCIP' TO LIN-CRSE-TAB.
029600     MOVE 'NOME DA DISCIPLINA' TO LIN-NOME-TAB.
029700     MOVE 'SALA'      TO LIN-SALA-TAB.
029800     MOVE 'PROFESSOR' TO LIN-PROF-TAB.
029900     MOVE 'HORARIOS'  TO LIN-SLOTS-TAB.
030000     DISPLAY WS-LINHA-TAB.
030100     DISPLAY WS-REGUA-TRACO.
030200 1100-CABEC-TAB-EXIT.
030300     EXIT.
030400*
030500 1900-RODAPE-TAB.
030600     DISPLAY WS-REGUA-TRACO.
030700     DISPLAY 'TOTAL DE DISCIPLINAS ESCALONADAS: ' WS-QTD-IMPRESSO.
030800     DISPLAY WS-REGUA-IGUAL.
030900 1900-RODAPE-TAB-EXIT.
031000     EXIT.
031100*
031200 0400-SELECIONA SECTION.
031300 0400-LE-ASSGN.
031400     READ ASSGN AT END
031500         GO TO 0400-FIM.
031600     RELEASE REG-SRTASG FROM REG-ASSIGN.
031700     GO TO 0400-LE-ASSGN.
031800 0400-FIM.
031900     EXIT.
032000*
032100 0500-MONTA-RELATORIO SECTION.
032200 0500-RELAT.
032300     RETURN SRTASG AT END
032400         GO TO 0500-FIM.
032500     ADD 1 TO WS-QTD-IMPRESSO.
032600     PERFORM 2040-MONTA-SLOTS THRU 2040-MONTA-SLOTS-EXIT.
032700     PERFORM 1200-IMPRIME-LINHA-TAB
032800             THRU 1200-IMPRIME-LINHA-TAB-EXIT.
032900     PERFORM 2100-GRAVA-LINHA-CSV THRU 2100-GRAVA-LINHA-CSV-EXIT.
033000     GO TO 0500-RELAT.
033100 0500-FIM.
033200     EXIT.
033300*
033400* COLUNA DE HORARIOS (USADA NA TELA E NO CSV) - UM TEXTO POR
033500* SLOT, JUNTADOS COM ", " NA TELA E "; " NO CSV (1.2 - OS-1990
033600* E A REVISAO DO CSV)
033700*
033800 2040-MONTA-SLOTS.
033900     MOVE SPACES TO WS-SLOTS-TELA WS-SLOTS-CSV.
034000     MOVE 1 TO WS-PTR-TELA.
034100     MOVE 1 TO WS-PTR-CSV.
034200     PERFORM 2050-MONTA-1-SLOT THRU 2050-MONTA-1-SLOT-EXIT
034300         VARYING WS-IDX-SLOT-REL FROM 1 BY 1
034400         UNTIL WS-IDX-SLOT-REL > SD-QTD-SLOT-SRT.
034500 2040-MONTA-SLOTS-EXIT.
034600     EXIT.
034700*
034800 2050-MONTA-1-SLOT.
034900     MOVE SD-DIA-SLOT-SRT(WS-IDX-SLOT-REL) TO WS-DIA-TRIM.
035000     PERFORM 9330-TRIM-DIA THRU 9330-TRIM-DIA-EXIT.
035100     MOVE SPACES TO WS-SLOT-TXT.
035200     STRING WS-DIA-TRIM(1:WS-TRIM9-TAM)       DELIMITED BY SIZE
035300            ' '                                DELIMITED BY SIZE
035400            SD-INI-SLOT-SRT(WS-IDX-SLOT-REL)   DELIMITED BY SIZE
035500            '-'                                DELIMITED BY SIZE
035600            SD-FIM-SLOT-SRT(WS-IDX-SLOT-REL)   DELIMITED BY SIZE
035700            ' (slot '                          DELIMITED BY SIZE
035800            SD-COD-SLOT-SRT(WS-IDX-SLOT-REL)   DELIMITED BY SIZE
035900            ')'                                DELIMITED BY SIZE
036000         INTO WS-SLOT-TXT.
036100     MOVE SPACES TO WS-TRUNC-ENTRADA.
036200     MOVE WS-SLOT-TXT TO WS-TRUNC-ENTRADA(1:40).
036300     MOVE 200 TO WS-TRUNC-LARGURA.
036400     PERFORM 9300-TRUNCA THRU 9300-TRUNCA-EXIT.
036500     IF WS-IDX-SLOT-REL NOT = 1
036600         STRING ', ' DELIMITED BY SIZE
036700             INTO WS-SLOTS-TELA WITH POINTER WS-PTR-TELA
036800         STRING '; ' DELIMITED BY SIZE
036900             INTO WS-SLOTS-CSV WITH POINTER WS-PTR-CSV
037000     END-IF.
037100     STRING WS-TRUNC-SAIDA(1:WS-TRUNC-TAM) DELIMITED BY SIZE
037200         INTO WS-SLOTS-TELA WITH POINTER WS-PTR-TELA.
037300     STRING WS-TRUNC-SAIDA(1:WS-TRUNC-TAM) DELIMITED BY SIZE
037400         INTO WS-SLOTS-CSV WITH POINTER WS-PTR-CSV.
037500 2050-MONTA-1-SLOT-EXIT.
037600     EXIT.
037700*
037800 9330-TRIM-DIA.
037900     PERFORM 9335-ACHA-TAM9 THRU 9335-ACHA-TAM9-EXIT
038000         VARYING WS-M FROM 9 BY -1
038100         UNTIL WS-M = ZERO
038200            OR WS-DIA-TRIM(WS-M:1) NOT = SPACE.
038300     MOVE WS-M TO WS-TRIM9-TAM.
038400 9330-TRIM-DIA-EXIT.
038500     EXIT.
038600 9335-ACHA-TAM9.
038700     CONTINUE.
038800 9335-ACHA-TAM9-EXIT.
038900     EXIT.
039000*
039100* ROTINA GENERICA DE CORTE - SE O TEXTO EM WS-TRUNC-ENTRADA FOR
039200* MAIOR QUE WS-TRUNC-LARGURA, CORTA E COLOCA "..." NO FINAL;
039300* SENAO SO DEVOLVE O TEXTO SEM OS ESPACOS A DIREITA
039400*
039500 9300-TRUNCA.
039600     MOVE SPACES TO WS-TRUNC-SAIDA.
039700     PERFORM 9310-ACHA-TAM THRU 9310-ACHA-TAM-EXIT
039800         VARYING WS-M FROM 200 BY -1
039900         UNTIL WS-M = ZERO
040000            OR WS-TRUNC-ENTRADA(WS-M:1) NOT = SPACE.
040100     MOVE WS-M TO WS-TRUNC-TAM.
040200     IF WS-TRUNC-TAM = ZERO
040300         GO TO 9300-TRUNCA-EXIT.
040400     IF WS-TRUNC-TAM > WS-TRUNC-LARGURA
040500         COMPUTE WS-N = WS-TRUNC-LARGURA - 3
040600         STRING WS-TRUNC-ENTRADA(1:WS-N) DELIMITED BY SIZE
040700                '...'                    DELIMITED BY SIZE
040800             INTO WS-TRUNC-SAIDA
040900         MOVE WS-TRUNC-LARGURA TO WS-TRUNC-TAM
041000     ELSE
041100         MOVE WS-TRUNC-ENTRADA(1:WS-TRUNC-TAM) TO WS-TRUNC-SAIDA
041200     END-IF.
041300 9300-TRUNCA-EXIT.
041400     EXIT.
041500 9310-ACHA-TAM.
041600     CONTINUE.
041700 9310-ACHA-TAM-EXIT.
041800     EXIT.
041900*
042000 1200-IMPRIME-LINHA-TAB.
042100     MOVE SD-COD-CRSE-SRT  TO LIN-CRSE-TAB.
042200     MOVE SD-COD-SALA-SRT  TO LIN-SALA-TAB.
042300     MOVE SD-COD-PROF-SRT  TO LIN-PROF-TAB.
042400     MOVE SPACES TO WS-TRUNC-ENTRADA.
042500     MOVE SD-NOME-CRSE-SRT TO WS-TRUNC-ENTRADA(1:60).
042600     MOVE 35 TO WS-TRUNC-LARGURA.
042700     PERFORM 9300-TRUNCA THRU 9300-TRUNCA-EXIT.
042800     MOVE WS-TRUNC-SAIDA(1:35) TO LIN-NOME-TAB.
042900     MOVE SPACES TO WS-TRUNC-ENTRADA.
043000     MOVE WS-SLOTS-TELA TO WS-TRUNC-ENTRADA.
043100     MOVE 30 TO WS-TRUNC-LARGURA.
043200     PERFORM 9300-TRUNCA THRU 9300-TRUNCA-EXIT.
043300     MOVE WS-TRUNC-SAIDA(1:30) TO LIN-SLOTS-TAB.
043400     DISPLAY WS-LINHA-TAB.
043500 1200-IMPRIME-LINHA-TAB-EXIT.
043600     EXIT.
043700*
043800 2000-GRAVA-CABEC-CSV.
043900     MOVE SPACES TO REG-SCHDOUT.
044000     MOVE 1 TO WS-PTR-REG.
044100     STRING 'Course ID,Course Name,Room ID,Room Name,'
044200            DELIMITED BY SIZE
044300            'Professor ID,Time Slots' DELIMITED BY SIZE
044400         INTO REG-SCHDOUT WITH POINTER WS-PTR-REG.
044500     WRITE REG-SCHDOUT.
044600 2000-GRAVA-CABEC-CSV-EXIT.
044700     EXIT.
044800*
044900 2100-GRAVA-LINHA-CSV.
045000     MOVE SPACES TO REG-SCHDOUT.
045100     MOVE 1 TO WS-PTR-REG.
045200     STRING SD-COD-CRSE-SRT DELIMITED BY SPACE
045300            ','             DELIMITED BY SIZE
045400         INTO REG-SCHDOUT WITH POINTER WS-PTR-REG.
045500     MOVE SD-NOME-CRSE-SRT TO WS-CAMPO-CSV.
045600     PERFORM 2150-ESCAPA-CSV THRU 2150-ESCAPA-CSV-EXIT.
045700     PERFORM 2190-COPIA-SAIDA-CSV THRU 2190-COPIA-SAIDA-CSV-EXIT.
045800     STRING ','             DELIMITED BY SIZE
045900            SD-COD-SALA-SRT DELIMITED BY SPACE
046000            ','             DELIMITED BY SIZE
046100         INTO REG-SCHDOUT WITH POINTER WS-PTR-REG.
046200     MOVE SD-NOME-SALA-SRT TO WS-CAMPO-CSV.
046300     PERFORM 2150-ESCAPA-CSV THRU 2150-ESCAPA-CSV-EXIT.
046400     PERFORM 2190-COPIA-SAIDA-CSV THRU 2190-COPIA-SAIDA-CSV-EXIT.
046500     STRING ','             DELIMITED BY SIZE
046600            SD-COD-PROF-SRT DELIMITED BY SPACE
046700            ',"'            DELIMITED BY SIZE
046800         INTO REG-SCHDOUT WITH POINTER WS-PTR-REG.
046900     MOVE SPACES TO WS-TRUNC-ENTRADA.
047000     MOVE WS-SLOTS-CSV TO WS-TRUNC-ENTRADA.
047100     MOVE 200 TO WS-TRUNC-LARGURA.
047200     PERFORM 9300-TRUNCA THRU 9300-TRUNCA-EXIT.
047300     IF WS-TRUNC-TAM NOT = ZERO
047400         STRING WS-TRUNC-SAIDA(1:WS-TRUNC-TAM) DELIMITED BY SIZE
047500             INTO REG-SCHDOUT WITH POINTER WS-PTR-REG
047600     END-IF.
047700     STRING '"' DELIMITED BY SIZE
047800         INTO REG-SCHDOUT WITH POINTER WS-PTR-REG.
047900     WRITE REG-SCHDOUT.
048000 2100-GRAVA-LINHA-CSV-EXIT.
048100     EXIT.
048200*
048300* COPIA O NOME JA ESCAPADO (WS-CAMPO-CSV-SAIDA) PARA A LINHA DO
048400* CSV SEM CORTAR NOS ESPACOS INTERNOS DO NOME (SO OS ESPACOS
048500* SOBRANDO NO FIM DO CAMPO DE 124 POSICOES SAO DESCARTADOS)
048600*
048700 2190-COPIA-SAIDA-CSV.
048800     MOVE SPACES TO WS-TRUNC-ENTRADA.
048900     MOVE WS-CAMPO-CSV-SAIDA TO WS-TRUNC-ENTRADA(1:124).
049000     MOVE 200 TO WS-TRUNC-LARGURA.
049100     PERFORM 9300-TRUNCA THRU 9300-TRUNCA-EXIT.
049200     IF WS-TRUNC-TAM NOT = ZERO
049300         STRING WS-TRUNC-SAIDA(1:WS-TRUNC-TAM) DELIMITED BY SIZE
049400             INTO REG-SCHDOUT WITH POINTER WS-PTR-REG
049500     END-IF.
049600 2190-COPIA-SAIDA-CSV-EXIT.
049700     EXIT.
049800*
049900* REGRA DO CSV: SO ENTRA ASPAS E DOBRA ASPAS INTERNAS SE O
050000* VALOR TIVER VIRGULA OU ASPAS (1.6 - OS-2600)
050100*
050200 2150-ESCAPA-CSV.
050300     MOVE SPACES TO WS-TRUNC-ENTRADA.
050400     MOVE WS-CAMPO-CSV TO WS-TRUNC-ENTRADA(1:60).
050500     MOVE 200 TO WS-TRUNC-LARGURA.
050600     PERFORM 9300-TRUNCA THRU 9300-TRUNCA-EXIT.
050700     MOVE 'N' TO WS-IND-TEM-VIRG-ASPAS.
050800     IF WS-TRUNC-TAM NOT = ZERO
050900         PERFORM 2160-TESTA-CARAC THRU 2160-TESTA-CARAC-EXIT
051000             VARYING WS-M FROM 1 BY 1
051100             UNTIL WS-M > WS-TRUNC-TAM OR TEM-VIRG-ASPAS
051200     END-IF.
051300     IF TEM-VIRG-ASPAS
051400         PERFORM 2170-MONTA-CSV-ASPAS
051500                 THRU 2170-MONTA-CSV-ASPAS-EXIT
051600     ELSE
051700         MOVE SPACES TO WS-CAMPO-CSV-SAIDA
051800         IF WS-TRUNC-TAM NOT = ZERO
051900             MOVE WS-TRUNC-ENTRADA(1:WS-TRUNC-TAM)
052000                 TO WS-CAMPO-CSV-SAIDA
052100         END-IF
052200     END-IF.
052300 2150-ESCAPA-CSV-EXIT.
052400     EXIT.
052500 2160-TESTA-CARAC.
052600     IF WS-CAMPO-CSV-POS(WS-M) = ','
052700        OR WS-CAMPO-CSV-POS(WS-M) = '"'
052800         MOVE 'S' TO WS-IND-TEM-VIRG-ASPAS
052900     END-IF.
053000 2160-TESTA-CARAC-EXIT.
053100     EXIT.
053200*
053300 2170-MONTA-CSV-ASPAS.
053400     MOVE SPACES TO WS-CAMPO-CSV-SAIDA.
053500     MOVE 1 TO WS-N.
053600     STRING '"' DELIMITED BY SIZE
053700         INTO WS-CAMPO-CSV-SAIDA WITH POINTER WS-N.
053800     PERFORM 2180-COPIA-CARAC THRU 2180-COPIA-CARAC-EXIT
053900         VARYING WS-M FROM 1 BY 1 UNTIL WS-M > WS-TRUNC-TAM.
054000     STRING '"' DELIMITED BY SIZE
054100         INTO WS-CAMPO-CSV-SAIDA WITH POINTER WS-N.
054200 2170-MONTA-CSV-ASPAS-EXIT.
054300     EXIT.
054400 2180-COPIA-CARAC.
054500     IF WS-CAMPO-CSV-POS(WS-M) = '"'
054600         STRING '""' DELIMITED BY SIZE
054700             INTO WS-CAMPO-CSV-SAIDA WITH POINTER WS-N
054800     ELSE
054900         STRING WS-CAMPO-CSV-POS(WS-M) DELIMITED BY SIZE
055000             INTO WS-CAMPO-CSV-SAIDA WITH POINTER WS-N
055100     END-IF.
055200 2180-COPIA-CARAC-EXIT.
055300     EXIT.
055400*
055500 3000-IMPRIME-RESUMO.
055600     DISPLAY SPACE.
055700     DISPLAY 'RESUMO DA EXECUCAO DO JOB DE MONTAGEM DE GRADE'.
055800     DISPLAY '  TOTAL DE DISCIPLINAS NO CADASTRO.......: '
055900             WS-QTD-CRSE-TOTAL.
056000     DISPLAY '  DISCIPLINAS ESCALONADAS COM SUCESSO....: '
056100             WS-QTD-CRSE-ESCALON.
056200     DISPLAY '  DISCIPLINAS NAO ESCALONADAS.............: '
056300             WS-QTD-CRSE-NAO-ESC.
056400     DISPLAY '  TEMPO TOTAL DE PROCESSAMENTO (SEGUNDOS).: '
056500             WS-TEMPO-SEG-TOTAL.
056600     IF WS-IND-SUCESSO NOT = 'S'
056700         DISPLAY '  MOTIVO DA INTERRUPCAO: ' WS-MSG-ABORTO
056800     END-IF.
056900     IF WS-QTD-CRSE-NAO-ESC NOT = ZERO
057000         DISPLAY '  DISCIPLINAS NAO ESCALONADAS E MOTIVOS:'
057100         PERFORM 3100-LOOP-UNSCHD THRU 3100-LOOP-UNSCHD-EXIT
057200             UNTIL EOF-UNSCHD
057300     END-IF.
057400 3000-IMPRIME-RESUMO-EXIT.
057500     EXIT.
057600*
057700 3100-LOOP-UNSCHD.
057800     READ UNSCHD AT END MOVE 'S' TO WS-IND-EOF-UNSCHD END-READ.
057900     IF NOT EOF-UNSCHD
058000         DISPLAY '    ' COD-CRSE-UNS ' - ' MSG-UNS
058100     END-IF.
058200 3100-LOOP-UNSCHD-EXIT.
058300     EXIT.
058400*
058500 0900-ERRO-FATAL.
058600     DISPLAY 'SCHEDRPT-COB *** ERRO FATAL *** ' WS-MSG-ERRO.
058700     CLOSE ASSGN UNSCHD RUNSTAT SCHDOUT.
058800     STOP RUN.
058900 0900-ERRO-FATAL-EXIT.
059000     EXIT.
059100*
059200 0950-ENCERRA.
059300     CLOSE ASSGN UNSCHD SCHDOUT.
059400     DISPLAY SPACE.
059500     DISPLAY 'SCHEDRPT-COB - RELATORIO GRAVADO EM SCHEDULE.TXT'.
059600     DISPLAY 'FIM DO JOB DE MONTAGEM DE GRADE HORARIA.'.
059700     STOP RUN.
059800 0950-ENCERRA-EXIT.
059900     EXIT.
