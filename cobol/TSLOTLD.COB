000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TSLOTLD-COB.
000300 AUTHOR. R. CARNEIRO.
000400 INSTALLATION. EMPRESA S/A - CPD.
000500 DATE-WRITTEN. 03/11/1989.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DO CPD.
000800*    EMPRESA S/A
000900* ANALISTA       : R. CARNEIRO
001000* PROGRAMADOR(A) : R. CARNEIRO
001100* FINALIDADE     : 1O PASSO DO JOB DE MONTAGEM DE GRADE HORARIA -
001200*                  LE TIMESLOTS.CSV E GRAVA O ARQUIVO DE TRABALHO
001300*                  TMSLOT.DAT (TABELA DE HORARIOS) PARA OS PASSOS
001400*                  SEGUINTES (MSTRLOAD, CSSCHED, SCHEDRPT).
001500* DATA           : 03/11/1989
001600*
001700* VRS        DATA           DESCRICAO                             R.CARNEI
001800* ---        ----------     --------------------------------------
001900* 1.0        03/11/1989     IMPLANTACAO                           R.CARNEI
002000* 1.1        22/06/1990     CAMPO DIA-SLOT X(07)->X(09)           R.CARNEI
002100*                           (NOMES EM INGLES SAO MAIORES)
002200* 1.2        14/01/1992     MENSAGEM DE ERRO PASSA A CITAR
002300*                           O NUMERO DA LINHA DO CSV              J.ABRANT
002400* 1.3        09/09/1993     VALIDACAO NUMERICA CARACTER A
002500*                           CARACTER (CAMPO NAO NUMERICO
002600*                           NAO ABORTAVA O JOB)                   J.ABRANT
002700* 1.4        30/05/1996     LINHAS EM BRANCO NO MEIO DO
002800*                           ARQUIVO PASSAM A SER IGNORADAS        R.CARNEI
002900* 1.5        11/11/1998     AJUSTE ANO 2000 - WS-DATA-EXEC
003000*                           PASSA A GRAVAR SECULO (WS-SEC-EXEC)
003100*                           NO CABECALHO DO LOG                   R.CARNEI
003200* 1.6        26/01/1999     REVISAO P/ CONFORMIDADE COM O ANO 2000
003300*                           NENHUM OUTRO CAMPO DE DATA NO PROGRAMA
003400*                           TESTADO OK                            R.CARNEI
003500* 1.7        18/08/2000     CHAIN PARA MSTRLOAD.EXE (ANTES
003600*                           ENCERRAVA O JOB) - OS-2241            J.ABRANT
003700* 1.8        05/03/2003     CAMPO FIM-SLOT VALIDADO > INI-SLOT
003800*                           NO MESMO DIA - OS-2390                R.CARNEI
003810* 1.9        19/09/2005     ROTINA DE ALINHAMENTO DO CAMPO
003820*                           NUMERICO DEIXA DE USAR FUNCTION TRIM
003830*                           (FILIAIS C/ RM/COBOL MAIS ANTIGO NAO
003840*                           RODAVAM) - OS-2512                    R.CARNEI
003850* 1.10       12/08/2009     MENSAGEM DE CAMPO NUMERICO INVALIDO
003860*                           PASSA A CITAR TAMBEM O NOME DO CAMPO,
003870*                           NAO SO ARQUIVO E LINHA - OS-2790      J.ABRANT
003880* 1.11       18/08/2009     REMOVIDO SPECIAL-NAMES C01/TOP-OF-FORM
003885*                           - NENHUMA IMPRESSORA NESTE PASSO DO
003890*                           JOB, CLAUSULA NUNCA FOI REFERENCIADA -
003895*                           OS-2850                                J.ABRANT
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-PC.
004200 OBJECT-COMPUTER. IBM-PC.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SLOTCSV ASSIGN TO DISK
004700                    ORGANIZATION LINE SEQUENTIAL
004800                    FILE STATUS WS-STAT-SLOTCSV.
004900     SELECT TMSLOT ASSIGN TO DISK
005000                    FILE STATUS WS-STAT-TMSLOT.
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  SLOTCSV
005400     LABEL RECORD STANDARD
005500     VALUE OF FILE-ID 'timeslots.csv'.
005600 01  REG-SLOTCSV                   PIC X(200).
005700
005800 FD  TMSLOT
005900     LABEL RECORD STANDARD
006000     VALUE OF FILE-ID 'tmslot.dat'
006100     RECORD CONTAINS 30 CHARACTERS.
006200 01  REG-SLOT.
006300     05  CHAVE-SLOT.
006400         10  COD-SLOT              PIC 9(04).
006500     05  DIA-SLOT                  PIC X(09).
006600     05  INI-SLOT                  PIC 9(04).
006700     05  FIM-SLOT                  PIC 9(04).
006800     05  FILLER                    PIC X(09).
006900 WORKING-STORAGE SECTION.
007000 01  WS-STAT-SLOTCSV               PIC X(02) VALUE SPACES.
007100 01  WS-STAT-TMSLOT                PIC X(02) VALUE SPACES.
007200 01  WS-NUM-LINHA                  PIC 9(06) COMP VALUE ZERO.
007300 01  WS-QTD-SLOT                   PIC 9(04) COMP VALUE ZERO.
007400 01  WS-IND-EOF                    PIC X(01) VALUE 'N'.
007500     88  EOF-SLOTCSV                         VALUE 'S'.
007600 01  WS-IND-ASPAS                  PIC X(01) VALUE 'N'.
007700     88  DENTRO-ASPAS                        VALUE 'S'.
007800 01  WS-POS-CARAC                  PIC 9(03) COMP VALUE ZERO.
007900 01  WS-TAM-LINHA                  PIC 9(03) COMP VALUE ZERO.
008000 01  WS-QTD-CAMPO                  PIC 9(02) COMP VALUE ZERO.
008100 01  WS-IND-CAMPO                  PIC 9(02) COMP VALUE ZERO.
008200 01  WS-TAM-CAMPO                  PIC 9(02) COMP VALUE ZERO.
008210 01  WS-TAM-APOIO                  PIC 9(03) COMP VALUE ZERO.
008300*
008400 01  WS-LINHA                      PIC X(200).
008500 01  WS-LINHA-R REDEFINES WS-LINHA.
008600     05  WS-CARAC OCCURS 200 TIMES PIC X(01).
008700*
008800 01  WS-CAMPO-TAB OCCURS 4 TIMES   PIC X(65).
008900*
009000 01  WS-CAMPO-JUST                 PIC X(04) JUSTIFIED RIGHT.
009100 01  WS-CAMPO-NUM                  PIC 9(04) VALUE ZERO.
009200 01  WS-CAMPO-NUM-R REDEFINES WS-CAMPO-NUM.
009300     05  WS-CAMPO-NUM-DIG OCCURS 4 TIMES PIC X(01).
009400*
009500 01  WS-DATA-EXEC.
009600     05  WS-ANO-EXEC                PIC 9(02).
009700     05  WS-MES-EXEC                PIC 9(02).
009800     05  WS-DIA-EXEC                PIC 9(02).
009900 01  WS-DATA-EXEC-R REDEFINES WS-DATA-EXEC PIC 9(06).
010000 01  WS-SEC-EXEC                    PIC 9(02) VALUE 19.
010100*
010200 01  WS-MSG-ERRO                   PIC X(60) VALUE SPACES.
010210 01  WS-NOME-CAMPO-ATUAL           PIC X(20) VALUE SPACES.
010300 PROCEDURE DIVISION.
010400*
010500 0000-INICIO.
010600*    1.5 - seculo p/ janela (ACCEPT FROM DATE so traz 2 digitos)
010700     ACCEPT WS-DATA-EXEC-R FROM DATE.
010800     IF WS-ANO-EXEC < 50
010900        MOVE 20 TO WS-SEC-EXEC
011000     ELSE
011100        MOVE 19 TO WS-SEC-EXEC
011200     END-IF.
011300     PERFORM 0100-ABRIR-ARQUIVOS.
011400     PERFORM 0200-LE-CABECALHO.
011500     PERFORM 0300-LE-DETALHE THRU 0300-LE-DETALHE-EXIT
011600         UNTIL EOF-SLOTCSV.
011700     PERFORM 0950-ENCERRA.
011800*
011900 0100-ABRIR-ARQUIVOS.
012000     OPEN INPUT SLOTCSV.
012100     IF WS-STAT-SLOTCSV NOT = '00'
012200        MOVE 'TIMESLOTS.CSV NAO ENCONTRADO' TO WS-MSG-ERRO
012300        PERFORM 0900-ERRO-FATAL.
012400     OPEN OUTPUT TMSLOT.
012500     IF WS-STAT-TMSLOT NOT = '00'
012600        MOVE 'FALHA AO CRIAR TMSLOT.DAT' TO WS-MSG-ERRO
012700        PERFORM 0900-ERRO-FATAL.
012800*
012900 0200-LE-CABECALHO.
013000     READ SLOTCSV INTO WS-LINHA
013100         AT END
013200            MOVE 'TIMESLOTS.CSV SEM CABECALHO' TO WS-MSG-ERRO
013300            PERFORM 0900-ERRO-FATAL.
013400     ADD 1 TO WS-NUM-LINHA.
013500*
013600 0300-LE-DETALHE.
013700     READ SLOTCSV INTO WS-LINHA
013800         AT END
013900            MOVE 'S' TO WS-IND-EOF
014000            GO TO 0300-LE-DETALHE-EXIT.
014100     ADD 1 TO WS-NUM-LINHA.
014200     IF WS-LINHA = SPACES
014300        GO TO 0300-LE-DETALHE-EXIT.
014400     PERFORM 0400-PARTE-CAMPOS.
014500     IF WS-QTD-CAMPO < 4
014600        STRING 'TIMESLOTS.CSV LINHA ' DELIMITED BY SIZE
014700               WS-NUM-LINHA         DELIMITED BY SIZE
014800               ' - MENOS DE 4 CAMPOS' DELIMITED BY SIZE
014900               INTO WS-MSG-ERRO
015000        PERFORM 0900-ERRO-FATAL.
015100     PERFORM 0500-MONTA-SLOT.
015200     PERFORM 0600-GRAVA-SLOT.
015300 0300-LE-DETALHE-EXIT.
015400     EXIT.
015500*
015600 0400-PARTE-CAMPOS.
015700     MOVE ZERO TO WS-QTD-CAMPO WS-TAM-CAMPO.
015800     MOVE 'N' TO WS-IND-ASPAS.
015900     MOVE 1 TO WS-QTD-CAMPO.
016000     MOVE SPACES TO WS-CAMPO-TAB(1) WS-CAMPO-TAB(2)
016100                     WS-CAMPO-TAB(3) WS-CAMPO-TAB(4).
016200     MOVE 200 TO WS-TAM-LINHA.
016250     PERFORM 0405-TESTA-TAM-LINHA THRU 0405-TESTA-TAM-LINHA-EXIT
016260             VARYING WS-TAM-LINHA FROM 200 BY -1
016270             UNTIL WS-TAM-LINHA = 0
016280             OR WS-CARAC(WS-TAM-LINHA) NOT = SPACE.
016550     PERFORM 0410-PARTE-UM-CARAC
016560             VARYING WS-POS-CARAC FROM 1 BY 1
016570             UNTIL WS-POS-CARAC > WS-TAM-LINHA.
016580*
016582 0405-TESTA-TAM-LINHA.
016584     CONTINUE.
016586 0405-TESTA-TAM-LINHA-EXIT.
016588     EXIT.
016589*
016590 0410-PARTE-UM-CARAC.
016600     IF WS-CARAC(WS-POS-CARAC) = '"'
016900        IF DENTRO-ASPAS
017000           MOVE 'N' TO WS-IND-ASPAS
017100        ELSE
017200           MOVE 'S' TO WS-IND-ASPAS
017300        END-IF
017400     ELSE
017500        IF WS-CARAC(WS-POS-CARAC) = ',' AND NOT DENTRO-ASPAS
017600           ADD 1 TO WS-QTD-CAMPO
017700           MOVE ZERO TO WS-TAM-CAMPO
017800        ELSE
017900           ADD 1 TO WS-TAM-CAMPO
018000           IF WS-QTD-CAMPO < 5
018100              MOVE WS-CARAC(WS-POS-CARAC)
018200                TO WS-CAMPO-TAB(WS-QTD-CAMPO)(WS-TAM-CAMPO:1)
018300           END-IF
018400        END-IF
018450     END-IF.
018500*
018800 0500-MONTA-SLOT.
018900     MOVE ZERO TO COD-SLOT INI-SLOT FIM-SLOT.
019000     MOVE SPACES TO DIA-SLOT.
019050     MOVE 'SLOTID' TO WS-NOME-CAMPO-ATUAL.
019100     PERFORM 0700-CONV-NUM.
019200     MOVE WS-CAMPO-NUM TO COD-SLOT.
019300     MOVE WS-CAMPO-TAB(2) TO DIA-SLOT.
019400     MOVE WS-CAMPO-TAB(3) TO WS-CAMPO-TAB(1).
019450     MOVE 'STARTTIME' TO WS-NOME-CAMPO-ATUAL.
019500     PERFORM 0700-CONV-NUM.
019600     MOVE WS-CAMPO-NUM TO INI-SLOT.
019700     MOVE WS-CAMPO-TAB(4) TO WS-CAMPO-TAB(1).
019750     MOVE 'ENDTIME' TO WS-NOME-CAMPO-ATUAL.
019800     PERFORM 0700-CONV-NUM.
019900     MOVE WS-CAMPO-NUM TO FIM-SLOT.
020000     IF FIM-SLOT NOT > INI-SLOT
020100        STRING 'TIMESLOTS.CSV LINHA ' DELIMITED BY SIZE
020200               WS-NUM-LINHA          DELIMITED BY SIZE
020300               ' - FIM-SLOT NAO E MAIOR QUE INI-SLOT'
020400                                     DELIMITED BY SIZE
020500               INTO WS-MSG-ERRO
020600        PERFORM 0900-ERRO-FATAL.
020700*
020800 0700-CONV-NUM.
020900*    1.3 - campo e alinhado a direita e zerado a esquerda antes da
021000*    checagem; cada digito e validado - campo nao numerico aborta
021100*    o job (fatal).
021200     MOVE SPACES TO WS-CAMPO-JUST.
021210     MOVE 65 TO WS-TAM-APOIO.
021220     PERFORM 0720-TESTA-TAM-CAMPO THRU 0720-TESTA-TAM-CAMPO-EXIT
021230             VARYING WS-TAM-APOIO FROM 65 BY -1
021240             UNTIL WS-TAM-APOIO = 0
021250             OR WS-CAMPO-TAB(1)(WS-TAM-APOIO:1) NOT = SPACE.
021260     IF WS-TAM-APOIO > 0
021270        MOVE WS-CAMPO-TAB(1)(1:WS-TAM-APOIO) TO WS-CAMPO-JUST
021280     END-IF.
021400     INSPECT WS-CAMPO-JUST REPLACING LEADING SPACE BY ZERO.
021500     MOVE WS-CAMPO-JUST TO WS-CAMPO-NUM-R.
021550     PERFORM 0710-VALIDA-DIGITO
021560             VARYING WS-IND-CAMPO FROM 1 BY 1
021570             UNTIL WS-IND-CAMPO > 4.
021582 0720-TESTA-TAM-CAMPO.
021584     CONTINUE.
021586 0720-TESTA-TAM-CAMPO-EXIT.
021588     EXIT.
021589*
021590 0710-VALIDA-DIGITO.
021800     IF WS-CAMPO-NUM-DIG(WS-IND-CAMPO) NOT NUMERIC
021900        STRING 'TIMESLOTS.CSV LINHA ' DELIMITED BY SIZE
022000               WS-NUM-LINHA          DELIMITED BY SIZE
022100               ' - '                 DELIMITED BY SIZE
022150               WS-NOME-CAMPO-ATUAL   DELIMITED BY SPACE
022200               ' INVALIDO'           DELIMITED BY SIZE
022300               INTO WS-MSG-ERRO
022400        PERFORM 0900-ERRO-FATAL
022450     END-IF.
022700*
022800 0600-GRAVA-SLOT.
022900     WRITE REG-SLOT.
023000     IF WS-STAT-TMSLOT NOT = '00'
023100        MOVE 'FALHA AO GRAVAR TMSLOT.DAT' TO WS-MSG-ERRO
023200        PERFORM 0900-ERRO-FATAL.
023300     ADD 1 TO WS-QTD-SLOT.
023400*
023500 0900-ERRO-FATAL.
023600     DISPLAY 'TSLOTLD-COB *** ERRO FATAL *** ' WS-MSG-ERRO.
023700     CLOSE SLOTCSV TMSLOT.
023800     STOP RUN.
023900*
024000 0950-ENCERRA.
024100     CLOSE SLOTCSV.
024200     CLOSE TMSLOT.
024300     DISPLAY 'TSLOTLD-COB - HORARIOS CARREGADOS: ' WS-QTD-SLOT.
024400     CHAIN 'MSTRLOAD.EXE'.
